000100*****************************************************************
000200* JSROVR - OVERRIDE-DATA-RECORD.                                *
000300*                                                                *
000400* One sample counterparty override field/value pair, read from   *
000500* OVERRIDES.DAT by JSR040.  Physical records for one counterparty*
000600* repeat with the same COUNTERPARTY-ID / RATING-MODEL /          *
000700* RATING-MODEL-VERSION / RATING-MECHANISM (control-break group,  *
000800* not a file key - see JSR040 paragraph 2000).                   *
000900*                                                                *
001000* Date       UserID   Description                                *
001100* ---------- -------- ----------------------------------------- *
001200* 1992-05-19 RHOLLIS  Original counterparty exception-value      *
001300*                     extract, flat name/value pair only.       *
001400* 2019-04-30 DKALTMAN Rebuilt for the override validator batch   *
001500*                     pass (REQ 6771).                     *
001600*****************************************************************
001700 01  OVR-RECORD.
001800     05  OVR-COUNTERPARTY-ID    PIC  9(09).
001900     05  OVR-RATING-MODEL       PIC  X(50).
002000     05  OVR-RATING-MODEL-VER   PIC  X(20).
002100     05  OVR-RATING-MECHANISM   PIC  X(20).
002200     05  OVR-FIELD-PATH         PIC  X(120).
002300     05  OVR-FIELD-VALUE        PIC  X(60).
002400     05  FILLER                 PIC  X(11).
