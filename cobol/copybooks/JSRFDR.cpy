000100*****************************************************************
000200* JSRFDR - Data Dictionary FIELD-DEFINITION-RECORD.             *
000300*                                                                *
000400* One row of the rating-model data dictionary flat file         *
000500* (DATADICT.DAT).  Rows are grouped upstream by RATING-MODEL /   *
000600* RATING-MODEL-VERSION / RATING-MECHANISM into entries; see      *
000700* JSR010 paragraph 2200.                                        *
000800*                                                                *
000900* Date       UserID   Description                                *
001000* ---------- -------- ----------------------------------------- *
001100* 1987-03-14 RHOLLIS  Original layout - carried the old flat    *
001200*                     rate-table extract, no FK columns.        *
001300* 1993-09-27 KPARKER  Added FK-TABLE-NAME / FK-COLUMN-NAME for   *
001400*                     foreign-key tagging (TKT 0871).           *
001500* 2018-11-05 DKALTMAN Widened DATA-DEFINITION and added         *
001600*                     FIELD-DESCRIPTION for the schema-registry *
001700*                     rewrite (REQ 6620).                       *
001800*****************************************************************
001900 01  FDR-RECORD.
002000     05  FDR-DATA-NAME          PIC  X(60).
002100     05  FDR-DATA-DEFINITION    PIC  X(200).
002200     05  FDR-FIELD-PATH         PIC  X(120).
002300     05  FDR-DATA-TYPE-RAW      PIC  X(40).
002400     05  FDR-IS-FOREIGN-KEY     PIC  X(01).
002500         88  FDR-FK-YES                     VALUE 'Y'.
002600         88  FDR-FK-NO                      VALUE 'N'.
002700         88  FDR-FK-UNKNOWN                 VALUE SPACE.
002800     05  FDR-FK-TABLE-NAME      PIC  X(60).
002900     05  FDR-FK-COLUMN-NAME     PIC  X(60).
003000     05  FDR-IS-MANDATORY       PIC  X(01).
003100         88  FDR-MANDATORY-YES               VALUE 'Y'.
003200         88  FDR-MANDATORY-NO                VALUE 'N'.
003300     05  FDR-FIELD-LENGTH       PIC  9(05).
003400     05  FDR-MIN-VALUE-RAW      PIC  X(20).
003500     05  FDR-MAX-VALUE-RAW      PIC  X(20).
003600     05  FDR-DEFAULT-VALUE-RAW  PIC  X(60).
003700     05  FDR-ALLOWED-VALUES-RAW PIC  X(200).
003800     05  FDR-FIELD-DESCRIPTION  PIC  X(200).
003900     05  FDR-RATING-MODEL       PIC  X(50).
004000     05  FDR-RATING-MODEL-VER   PIC  X(20).
004100     05  FDR-RATING-MECHANISM   PIC  X(20).
004200         88  FDR-MECH-STANDALONE            VALUE 'STANDALONE'.
004300         88  FDR-MECH-INHERITANCE           VALUE 'INHERITANCE'.
004400         88  FDR-MECH-PROPAGATION           VALUE 'PROPAGATION'.
004500     05  FILLER                 PIC  X(13).
