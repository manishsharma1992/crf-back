000100*****************************************************************
000200* JSRVLR - VALIDATION-RESULT-RECORD.                            *
000300*                                                                *
000400* Written to VALIDATION-RESULTS.DAT by JSR040: one summary line  *
000500* per counterparty (VLR-RECORD-TYPE = 'S') followed by one       *
000600* detail line per violation found against that counterparty      *
000700* (VLR-RECORD-TYPE = 'D').  The two shapes REDEFINE one another   *
000800* the way our other variable-format files overlay their record    *
000900* sub-groups - only one is ever meaningful for a given             *
001000* VLR-RECORD-TYPE.                                                *
001100*                                                                *
001200* Date       UserID   Description                                *
001300* ---------- -------- ----------------------------------------- *
001400* 1992-05-19 RHOLLIS  Original exception report line, summary    *
001500*                     only, no per-violation detail shape.      *
001600* 2019-04-30 DKALTMAN Added the detail REDEFINES for the         *
001700*                     override validator batch pass (REQ 6771).  *
001800*****************************************************************
001900 01  VLR-RECORD.
002000     05  VLR-RECORD-TYPE        PIC  X(01).
002100         88  VLR-TYPE-SUMMARY                VALUE 'S'.
002200         88  VLR-TYPE-DETAIL                 VALUE 'D'.
002300     05  VLR-SUMMARY-GROUP.
002400         10  VLR-SUM-COUNTERPARTY-ID PIC 9(09).
002500         10  VLR-SUM-RATING-MODEL    PIC X(50).
002600         10  VLR-SUM-VALID-FLAG      PIC X(01).
002700             88  VLR-SUM-VALID                VALUE 'Y'.
002800             88  VLR-SUM-INVALID              VALUE 'N'.
002900         10  VLR-SUM-VIOLATION-COUNT PIC 9(05).
003000         10  FILLER                  PIC X(54).
003100     05  VLR-DETAIL-GROUP REDEFINES VLR-SUMMARY-GROUP.
003200         10  VLR-DET-COUNTERPARTY-ID PIC 9(09).
003300         10  VLR-DET-PATH            PIC X(30).
003400         10  VLR-DET-KEYWORD         PIC X(20).
003500         10  VLR-DET-MESSAGE         PIC X(60).
