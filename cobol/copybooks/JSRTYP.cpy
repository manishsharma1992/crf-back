000100*****************************************************************
000200* JSRTYP - SQL type name -> (JSON-TYPE, JSON-FORMAT) table.     *
000300*                                                                *
000400* Simple-type lookup table.  Populated once as a WS literal      *
000500* (WS-TYPE-TABLE-DATA), then addressed as a sorted OCCURS table  *
000600* (WS-TYPE-TABLE) for SEARCH ALL in JSR020 paragraph              *
000700* 2400-PARSE-SIMPLE-TYPE.  Entries are held in ascending order   *
000800* of TYP-NAME - keep this list alphabetical or SEARCH ALL will   *
000900* silently miss rows.                                            *
001000*                                                                *
001100* Date       UserID   Description                                *
001200* ---------- -------- ----------------------------------------- *
001300* 2018-11-05 DKALTMAN Original 50-entry SQL type table for the   *
001400*                     schema-registry rewrite (REQ 6620).        *
001500*****************************************************************
001600 01  WS-TYPE-TABLE-DATA.
001700     02  FILLER PIC X(48)
001800         VALUE 'BIGINT                    integer               '.
001900     02  FILLER PIC X(48)
002000         VALUE 'BIGSERIAL                 integer               '.
002100     02  FILLER PIC X(48)
002200         VALUE 'BIT                       string                '.
002300     02  FILLER PIC X(48)
002400         VALUE 'BIT VARYING               string                '.
002500     02  FILLER PIC X(48)
002600         VALUE 'BOOL                      boolean               '.
002700     02  FILLER PIC X(48)
002800         VALUE 'BOOLEAN                   boolean               '.
002900     02  FILLER PIC X(48)
003000         VALUE 'BOX                       object                '.
003100     02  FILLER PIC X(48)
003200         VALUE 'BYTEA                     string    byte        '.
003300     02  FILLER PIC X(48)
003400         VALUE 'CHAR                      string                '.
003500     02  FILLER PIC X(48)
003600         VALUE 'CIDR                      string                '.
003700     02  FILLER PIC X(48)
003800         VALUE 'CIRCLE                    object                '.
003900     02  FILLER PIC X(48)
004000         VALUE 'DATE                      string    date        '.
004100     02  FILLER PIC X(48)
004200         VALUE 'DATERANGE                 object                '.
004300     02  FILLER PIC X(48)
004400         VALUE 'DECIMAL                   number                '.
004500     02  FILLER PIC X(48)
004600         VALUE 'DOUBLE PRECISION          number                '.
004700     02  FILLER PIC X(48)
004800         VALUE 'FLOAT                     number                '.
004900     02  FILLER PIC X(48)
005000         VALUE 'INET                      string    ipv4        '.
005100     02  FILLER PIC X(48)
005200         VALUE 'INT                       integer               '.
005300     02  FILLER PIC X(48)
005400         VALUE 'INT4RANGE                 object                '.
005500     02  FILLER PIC X(48)
005600         VALUE 'INT8RANGE                 object                '.
005700     02  FILLER PIC X(48)
005800         VALUE 'INTEGER                   integer               '.
005900     02  FILLER PIC X(48)
006000         VALUE 'INTERVAL                  string                '.
006100     02  FILLER PIC X(48)
006200         VALUE 'JSON                      object                '.
006300     02  FILLER PIC X(48)
006400         VALUE 'JSONB                     object                '.
006500     02  FILLER PIC X(48)
006600         VALUE 'LINE                      object                '.
006700     02  FILLER PIC X(48)
006800         VALUE 'LSEG                      object                '.
006900     02  FILLER PIC X(48)
007000         VALUE 'MACADDR                   string                '.
007100     02  FILLER PIC X(48)
007200         VALUE 'MACADDR8                  string                '.
007300     02  FILLER PIC X(48)
007400         VALUE 'MONEY                     number                '.
007500     02  FILLER PIC X(48)
007600         VALUE 'NUMERIC                   number                '.
007700     02  FILLER PIC X(48)
007800         VALUE 'NUMRANGE                  object                '.
007900     02  FILLER PIC X(48)
008000         VALUE 'PATH                      object                '.
008100     02  FILLER PIC X(48)
008200         VALUE 'POINT                     object                '.
008300     02  FILLER PIC X(48)
008400         VALUE 'POLYGON                   object                '.
008500     02  FILLER PIC X(48)
008600         VALUE 'REAL                      number                '.
008700     02  FILLER PIC X(48)
008800         VALUE 'SERIAL                    integer               '.
008900     02  FILLER PIC X(48)
009000         VALUE 'SMALLINT                  integer               '.
009100     02  FILLER PIC X(48)
009200         VALUE 'STRING                    string                '.
009300     02  FILLER PIC X(48)
009400         VALUE 'TEXT                      string                '.
009500     02  FILLER PIC X(48)
009600         VALUE 'TIME                      string    time        '.
009700     02  FILLER PIC X(48)
009800         VALUE 'TIMESTAMP                 string    date-time   '.
009900     02  FILLER PIC X(48)
010000         VALUE 'TIMESTAMP WITH TIME ZONE  string    date-time   '.
010100     02  FILLER PIC X(48)
010200         VALUE 'TIMESTAMPTZ               string    date-time   '.
010300     02  FILLER PIC X(48)
010400         VALUE 'TSQUERY                   string                '.
010500     02  FILLER PIC X(48)
010600         VALUE 'TSRANGE                   object                '.
010700     02  FILLER PIC X(48)
010800         VALUE 'TSTZRANGE                 object                '.
010900     02  FILLER PIC X(48)
011000         VALUE 'TSVECTOR                  string                '.
011100     02  FILLER PIC X(48)
011200         VALUE 'UUID                      string    uuid        '.
011300     02  FILLER PIC X(48)
011400         VALUE 'VARCHAR                   string                '.
011500     02  FILLER PIC X(48)
011600         VALUE 'XML                       string                '.
011700
011800 01  WS-TYPE-TABLE REDEFINES WS-TYPE-TABLE-DATA.
011900     02  TYP-ENTRY OCCURS 50 TIMES
012000                   ASCENDING KEY IS TYP-NAME
012100                   INDEXED BY TYP-IDX.
012200         03  TYP-NAME            PIC  X(26).
012300         03  TYP-JSON-TYPE       PIC  X(10).
012400         03  TYP-JSON-FORMAT     PIC  X(12).
