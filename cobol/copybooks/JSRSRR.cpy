000100*****************************************************************
000200* JSRSRR - SCHEMA-REGISTRY-RECORD.                              *
000300*                                                                *
000400* One generated/stored schema - one per                          *
000500* (RATING-MODEL, RATING-MODEL-VERSION, RATING-MECHANISM,         *
000600*  SCHEMA-VERSION-NUMBER).  Record of SCHEMA-REGISTRY.DAT, a      *
000700* relative file; relative-record key is resolved through the     *
000800* in-memory SEARCH ALL index built at JSR010/JSR040 start-up      *
000900* (paragraph 1200), since indexed (ISAM) access is not available *
001000* to this shop's batch class.                                    *
001100*                                                                *
001200* MAX-SCHEMA-FIELDS bounds how many SCHEMA-FIELD-RECORDs (see    *
001300* JSRSFR.cpy) one schema may carry.  Raise it and re-BIND both    *
001400* JSR010 and JSR040 if a rating model ever needs more properties. *
001500*                                                                *
001600* Date       UserID   Description                                *
001700* ---------- -------- ----------------------------------------- *
001800* 1990-01-22 RHOLLIS  Original rate-table version header - no    *
001900*                     field table, just the model/version key.   *
002000* 2018-11-05 DKALTMAN Rebuilt for the schema-registry rewrite     *
002100*                     (REQ 6620).  MAX-SCHEMA-FIELDS      *
002200*                     set to 25 per the largest data dictionary   *
002300*                     tab seen in UAT.                            *
002400* 2020-02-14 DKALTMAN Added CHANGE-NOTES for the version-bump     *
002500*                     audit trail (REQ 7005).                     *
002600*****************************************************************
002700 01  SRR-RECORD.
002800     05  SRR-RATING-MODEL       PIC  X(50).
002900     05  SRR-RATING-MODEL-VER   PIC  X(20).
003000     05  SRR-RATING-MECHANISM   PIC  X(20).
003100     05  SRR-SCHEMA-VERSION     PIC  9(05) COMP-3.
003200     05  SRR-FIELD-COUNT        PIC  9(05) COMP-3.
003300     05  SRR-ACTIVE-FLAG        PIC  X(01).
003400         88  SRR-ACTIVE-YES                  VALUE 'Y'.
003500         88  SRR-ACTIVE-NO                   VALUE 'N'.
003600     05  SRR-EFFECTIVE-FROM     PIC  9(08).
003700     05  SRR-EFFECTIVE-FROM-R REDEFINES SRR-EFFECTIVE-FROM.
003800         10  SRR-EFF-FROM-CCYY  PIC  9(04).
003900         10  SRR-EFF-FROM-MM    PIC  9(02).
004000         10  SRR-EFF-FROM-DD    PIC  9(02).
004100     05  SRR-EFFECTIVE-TO       PIC  9(08).
004200     05  SRR-EFFECTIVE-TO-R  REDEFINES SRR-EFFECTIVE-TO.
004300         10  SRR-EFF-TO-CCYY    PIC  9(04).
004400         10  SRR-EFF-TO-MM      PIC  9(02).
004500         10  SRR-EFF-TO-DD      PIC  9(02).
004600     05  SRR-DESCRIPTION        PIC  X(200).
004700     05  SRR-CHANGE-NOTES       PIC  X(200).
004800     05  SRR-FIELD-TABLE OCCURS 25 TIMES
004900                                 INDEXED BY SRR-FIELD-IDX.
005000         10  SRR-FLD-PROPERTY-PATH  PIC  X(120).
005100         10  SRR-FLD-JSON-TYPE      PIC  X(10).
005200         10  SRR-FLD-JSON-FORMAT    PIC  X(12).
005300         10  SRR-FLD-MAX-LENGTH     PIC  9(07) COMP-3.
005400         10  SRR-FLD-MIN-LENGTH     PIC  9(07) COMP-3.
005500         10  SRR-FLD-NUMERIC-PREC   PIC  9(03) COMP-3.
005600         10  SRR-FLD-NUMERIC-SCALE  PIC  9(03) COMP-3.
005700         10  SRR-FLD-MINIMUM-VALUE  PIC S9(15)V9(10) COMP-3.
005800         10  SRR-FLD-MAXIMUM-VALUE  PIC S9(15)V9(10) COMP-3.
005900         10  SRR-FLD-IS-REQUIRED    PIC  X(01).
006000         10  SRR-FLD-HAS-ENUM       PIC  X(01).
006100         10  SRR-FLD-ENUM-VALUES    PIC  X(200).
006200         10  SRR-FLD-IS-FK          PIC  X(01).
006300         10  SRR-FLD-FK-TABLE-NAME  PIC  X(60).
006400         10  SRR-FLD-FK-COLUMN-NAME PIC  X(60).
006500         10  SRR-FLD-SQL-TYPE-ORIG  PIC  X(40).
006600         10  SRR-FLD-ARRAY-ITEM     PIC  X(10).
006700         10  SRR-FLD-ARRAY-UNIQUE   PIC  X(01).
006800         10  SRR-FLD-ARRAY-MIN      PIC  9(05) COMP-3.
006900         10  SRR-FLD-ARRAY-MAX      PIC  9(05) COMP-3.
007000         10  FILLER                 PIC  X(15).
007100     05  FILLER                 PIC  X(30).
