000100*****************************************************************
000200* JSRIRR - IMPORT-RESULT-RECORD.                                *
000300*                                                                *
000400* One line of the JSR010 run summary, one per entry, written to  *
000500* IMPORT-RESULTS.DAT and echoed on the RPTIMPRT print report.    *
000600*                                                                *
000700* Date       UserID   Description                                *
000800* ---------- -------- ----------------------------------------- *
000900* 1991-08-09 RHOLLIS  Original rate-table load-run summary line, *
001000*                     status only, no schema-version column.    *
001100* 1998-12-03 KPARKER  Widened RATING-MODEL-VER for four-digit    *
001200*                     year suffixes ahead of the century change. *
001300* 2018-11-05 DKALTMAN Rebuilt for the schema-registry rewrite     *
001400*                     (REQ 6620).                        *
001500*****************************************************************
001600 01  IRR-RECORD.
001700     05  IRR-RATING-MODEL       PIC  X(50).
001800     05  IRR-RATING-MODEL-VER   PIC  X(20).
001900     05  IRR-RATING-MECHANISM   PIC  X(20).
002000     05  IRR-FIELD-COUNT        PIC  9(05).
002100     05  IRR-IMPORT-STATUS      PIC  X(10).
002200         88  IRR-STATUS-SUCCESS              VALUE 'SUCCESS'.
002300         88  IRR-STATUS-SKIPPED              VALUE 'SKIPPED'.
002400         88  IRR-STATUS-FAILED               VALUE 'FAILED'.
002500         88  IRR-STATUS-VALIDATED            VALUE 'VALIDATED'.
002600     05  IRR-SCHEMA-VERSION     PIC  9(05).
002700     05  IRR-ERROR-MESSAGE      PIC  X(200).
002800     05  FILLER                 PIC  X(10).
