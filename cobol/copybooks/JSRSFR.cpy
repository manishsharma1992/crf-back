000100*****************************************************************
000200* JSRSFR - SCHEMA-FIELD-RECORD.                                 *
000300*                                                                *
000400* One resolved property inside a generated schema.  Built by    *
000500* JSR020 from a FIELD-DEFINITION-RECORD whose FIELD-PATH begins  *
000600* MODEL-SPECIFIC-OVERRIDES-PREFIX; rolled up MAX-SCHEMA-FIELDS   *
000700* at a time into the OCCURS table carried inside a               *
000800* SCHEMA-REGISTRY-RECORD (JSRSRR.cpy).                          *
000900*                                                                *
001000* Date       UserID   Description                                *
001100* ---------- -------- ----------------------------------------- *
001200* 1989-06-12 RHOLLIS  Original flat rate-element layout, carried *
001300*                     only type/length - no bounds, no enum.    *
001400* 2018-11-05 DKALTMAN Widened for the schema-registry rewrite    *
001500*                     (REQ 6620) - added bounds, enum, FK tags.  *
001600* 2019-04-30 DKALTMAN Added MIN-LENGTH / NUMERIC-SCALE, split    *
001700*                     the bound fields to S9(15)V9(10) COMP-3   *
001800*                     after the fixed-point rounding defect     *
001900*                     (REQ 6771).                                *
002000*****************************************************************
002100 01  SFR-RECORD.
002200     05  SFR-PROPERTY-PATH      PIC  X(120).
002300     05  SFR-JSON-TYPE          PIC  X(10).
002400         88  SFR-TYPE-STRING                 VALUE 'string'.
002500         88  SFR-TYPE-NUMBER                 VALUE 'number'.
002600         88  SFR-TYPE-INTEGER                VALUE 'integer'.
002700         88  SFR-TYPE-BOOLEAN                VALUE 'boolean'.
002800         88  SFR-TYPE-ARRAY                  VALUE 'array'.
002900         88  SFR-TYPE-OBJECT                 VALUE 'object'.
003000     05  SFR-JSON-FORMAT        PIC  X(12).
003100     05  SFR-MAX-LENGTH         PIC  9(07)   COMP-3.
003200     05  SFR-MIN-LENGTH         PIC  9(07)   COMP-3.
003300     05  SFR-NUMERIC-PRECISION  PIC  9(03)   COMP-3.
003400     05  SFR-NUMERIC-SCALE      PIC  9(03)   COMP-3.
003500     05  SFR-MINIMUM-VALUE      PIC S9(15)V9(10) COMP-3.
003600     05  SFR-MAXIMUM-VALUE      PIC S9(15)V9(10) COMP-3.
003700     05  SFR-IS-REQUIRED        PIC  X(01).
003800         88  SFR-REQUIRED-YES                VALUE 'Y'.
003900         88  SFR-REQUIRED-NO                  VALUE 'N'.
004000     05  SFR-HAS-ENUM           PIC  X(01).
004100         88  SFR-ENUM-YES                     VALUE 'Y'.
004200         88  SFR-ENUM-NO                      VALUE 'N'.
004300     05  SFR-ENUM-VALUES        PIC  X(200).
004400     05  SFR-IS-FOREIGN-KEY     PIC  X(01).
004500         88  SFR-FK-YES                       VALUE 'Y'.
004600         88  SFR-FK-NO                        VALUE 'N'.
004700     05  SFR-FK-TABLE-NAME      PIC  X(60).
004800     05  SFR-FK-COLUMN-NAME     PIC  X(60).
004900     05  SFR-SQL-TYPE-ORIGINAL  PIC  X(40).
005000* -- Array-element metadata (BUSINESS RULES SS4).  Not used
005100* -- unless SFR-JSON-TYPE = 'array'.
005200     05  SFR-ARRAY-ITEM-TYPE    PIC  X(10).
005300     05  SFR-ARRAY-UNIQUE-FLAG  PIC  X(01) VALUE 'Y'.
005400     05  SFR-ARRAY-MIN-ITEMS    PIC  9(05) COMP-3.
005500     05  SFR-ARRAY-MAX-ITEMS    PIC  9(05) COMP-3.
005600     05  FILLER                 PIC  X(15).
