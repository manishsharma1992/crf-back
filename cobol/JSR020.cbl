000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    JSR020.
000300 AUTHOR.        R. HOLLIS.
000400 INSTALLATION.  CORPORATE ACTUARIAL SYSTEMS.
000500 DATE-WRITTEN.  07/03/1989.
000600 DATE-COMPILED.
000700 SECURITY.      NONCONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900* JSR020 - Resolve one data-dictionary field row into one        *
001000* SCHEMA-FIELD-RECORD.                                           *
001100*                                                                *
001200* CALLed once per FIELD-DEFINITION-RECORD by JSR010 (schema      *
001300* import) for every row whose FIELD-PATH lies under the          *
001400* model-specific-overrides scope.  Owns the SQL data-type-string *
001500* grammar (array / numeric(p,s) / decimal(p,s) / char(n) /       *
001600* varchar(n) / simple), the fixed-point COMP-3 bound arithmetic  *
001700* for numeric MINIMUM-VALUE/MAXIMUM-VALUE, and the enum/FK/      *
001800* required-segment carry-through.  Never touches a file - all    *
001900* I/O against DATADICT.DAT and SCHEMA-REGISTRY.DAT stays in      *
002000* JSR010.                                                        *
002100*                                                                *
002200* Date       UserID   Description                                *
002300* ---------- -------- ----------------------------------------- *
002400* 1989-07-03 RHOLLIS  Original SQL-type-to-copybook-PICTURE      *
002500*                     translator lifted out of the old flat     *
002600*                     rate-table extract - type/length only,    *
002700*                     no bounds, no enum, no arrays.             *
002800* 1991-11-14 RHOLLIS  Added CHAR(n)/VARCHAR(n) length parsing    *
002900*                     (TKT 0512).                                *
003000* 1993-09-27 KPARKER  Added trailing '[]' array-bracket          *
003100*                     recognition for repeating rate factors     *
003200*                     (TKT 0871) - element type still forced to  *
003300*                     STRING at this point, no recursion yet.    *
003400* 1998-11-02 KPARKER  Y2K remediation pass - widened every       *
003500*                     date-bearing work field to CCYYMMDD ahead  *
003600*                     of the century rollover.  No logic change  *
003700*                     in this program (REQ 5544).                *
003800* 2018-11-05 DKALTMAN Rebuilt as JSR020 for the schema-registry  *
003900*                     rewrite (REQ 6620) - added NUMERIC(p,s)/   *
004000*                     DECIMAL(p,s) precision-scale parsing, the  *
004100*                     COMP-3 exact-bound computation, the        *
004200*                     JSRTYP SEARCH ALL simple-type table, and   *
004300*                     real array-element-type recursion.         *
004400* 2019-04-30 DKALTMAN Added MIN-LENGTH / array item-count /      *
004500*                     signed-decimal override parsing for the    *
004600*                     override-validator project (REQ 6771).     *
004700* 2020-02-14 DKALTMAN Array uniqueness flag now always forced    *
004800*                     to Y per schema policy - dropped the       *
004900*                     UNIQUE-ITEMS-RAW column read (REQ 7005).   *
005000*****************************************************************
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER.  IBM-370.
005400 OBJECT-COMPUTER.  IBM-370.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM
005700     UPSI-0 ON  STATUS IS JSR020-TRACE-ON
005800     UPSI-0 OFF STATUS IS JSR020-TRACE-OFF.
005900 DATA DIVISION.
006000 WORKING-STORAGE SECTION.
006100*****************************************************************
006200* Stand-alone scratch counter - not part of any record, kept    *
006300* 77-level per shop convention for single-field work areas.     *
006400*****************************************************************
006500 77  WS-SCRATCH-CTR             PIC 9(04) COMP-3 VALUE ZERO.
006600*****************************************************************
006700* Simple SQL-type lookup table - see JSRTYP.cpy banner.          *
006800*****************************************************************
006900 COPY JSRTYP.
007000*****************************************************************
007100* Data-type-string parsing work area.                           *
007200*****************************************************************
007300 01  WS-SCOPE-PREFIX            PIC  X(25)
007400                                 VALUE 'model_specific_overrides.'.
007500 01  WS-SCOPE-PREFIX-LEN        PIC  9(02) COMP-3 VALUE 25.
007600
007700 01  WS-TYPE-WORK               PIC  X(40) VALUE SPACES.
007800 01  WS-TYPE-PREFIX-VIEW REDEFINES WS-TYPE-WORK.
007900     05  WS-TYPE-PREFIX-8       PIC  X(08).
008000     05  FILLER                 PIC  X(32).
008100 01  WS-TYPE-LEN                PIC  9(02) COMP-3 VALUE ZERO.
008200 01  WS-BRACKET-POS             PIC  9(02) COMP-3 VALUE ZERO.
008300 01  WS-BASE-LEN                PIC  9(02) COMP-3 VALUE ZERO.
008400 01  WS-SIMPLE-TYPE-NAME        PIC  X(26) VALUE SPACES.
008500 01  WS-PARAM-TEXT              PIC  X(08) VALUE SPACES.
008600 01  WS-CLOSE-OFFSET            PIC  9(02) COMP-3 VALUE ZERO.
008700 01  WS-COMMA-OFFSET            PIC  9(02) COMP-3 VALUE ZERO.
008800 01  WS-SCALE-LEN               PIC  9(02) COMP-3 VALUE ZERO.
008900 01  WS-PAREN-OPEN-POS          PIC  9(02) COMP-3 VALUE ZERO.
009000 01  WS-SCAN-WIDTH              PIC  9(02) COMP-3 VALUE ZERO.
009100
009200*****************************************************************
009300* Classification result "slots" - filled by 2200/2300/2400,     *
009400* read back by both 2000 (top-level field) and 2100 (array      *
009500* element), so the numeric(p,s)/char(n)/simple logic is written *
009600* once and shared both ways.                                    *
009700*****************************************************************
009800 01  WS-CLASS-REJECT-SW         PIC  X(01) VALUE 'N'.
009900     88  WS-CLASS-REJECTED                 VALUE 'Y'.
010000 01  WS-CLASS-ERROR-MSG         PIC  X(200) VALUE SPACES.
010100 01  WS-CLASS-JSON-TYPE         PIC  X(10) VALUE SPACES.
010200 01  WS-CLASS-JSON-FORMAT       PIC  X(12) VALUE SPACES.
010300 01  WS-CLASS-MAX-LENGTH        PIC  9(07) COMP-3 VALUE ZERO.
010400 01  WS-CLASS-NUMERIC-PREC      PIC  9(03) COMP-3 VALUE ZERO.
010500 01  WS-CLASS-NUMERIC-SCALE     PIC  9(03) COMP-3 VALUE ZERO.
010600
010700*****************************************************************
010800* COMP-3 exact-bound arithmetic for NUMERIC(p,s)/DECIMAL(p,s) - *
010900* builds a run of nines rather than computing 10**n as a float, *
011000* per the fixed-point-precision rule (REQ 6620).                 *
011100*****************************************************************
011200 01  WS-INTEGER-DIGITS          PIC S9(03) COMP-3 VALUE ZERO.
011300 01  WS-NINES-INT-PART          PIC S9(15)V9(10) COMP-3 VALUE ZERO.
011400 01  WS-NINES-ACCUM             PIC S9(15)V9(10) COMP-3 VALUE ZERO.
011500 01  WS-FRAC-DIVISOR            PIC S9(15)V9(10) COMP-3 VALUE ZERO.
011600 01  WS-BUILD-COUNT             PIC  9(02) COMP-3 VALUE ZERO.
011700 01  WS-IDX                     PIC  9(02) COMP-3 VALUE ZERO.
011800
011900*****************************************************************
012000* General signed-decimal text parser - shared by the string     *
012100* MIN-LENGTH override, the numeric MIN/MAX-VALUE-RAW overrides,  *
012200* and the array item-count overrides (BUSINESS RULES SS2-SS4).   *
012300*****************************************************************
012400 01  WS-DECTXT-BUFFER           PIC  X(20) VALUE SPACES.
012500 01  WS-DECTXT-VIEW REDEFINES WS-DECTXT-BUFFER.
012600     05  WS-DECTXT-FIRST-CHAR   PIC  X(01).
012700     05  FILLER                 PIC  X(19).
012800 01  WS-DECTXT-VALUE            PIC S9(15)V9(10) COMP-3 VALUE ZERO.
012900 01  WS-DECTXT-VALID-SW         PIC  X(01) VALUE 'N'.
013000     88  WS-DECTXT-VALID                   VALUE 'Y'.
013100
013200 01  WS-P-LEN                   PIC  9(02) COMP-3 VALUE ZERO.
013300 01  WS-P-START                 PIC  9(02) COMP-3 VALUE ZERO.
013400 01  WS-P-SIGN                  PIC  X(01) VALUE SPACE.
013500 01  WS-P-DOT-POS               PIC  9(02) COMP-3 VALUE ZERO.
013600 01  WS-P-INT-LEN               PIC  9(02) COMP-3 VALUE ZERO.
013700 01  WS-P-FRAC-LEN              PIC  9(02) COMP-3 VALUE ZERO.
013800 01  WS-P-INT-TEXT              PIC  X(15) VALUE SPACES.
013900 01  WS-P-FRAC-TEXT             PIC  X(10) VALUE SPACES.
014000 01  WS-P-INT-VALUE             PIC S9(15) COMP-3 VALUE ZERO.
014100 01  WS-P-FRAC-VALUE            PIC S9(10) COMP-3 VALUE ZERO.
014200
014300 01  WS-SEG-LEN                 PIC  9(03) COMP-3 VALUE ZERO.
014400
014500 01  WS-ABEND-MESSAGE           PIC  X(60) VALUE SPACES.
014600
014700*****************************************************************
014800* Parameter list - one field in, one SCHEMA-FIELD-RECORD out.   *
014900* A plain batch CALL, not a CICS commarea, so the parameters    *
015000* ride in as separate LINKAGE items rather than one group.      *
015100*****************************************************************
015200 LINKAGE SECTION.
015300 01  LK-RETURN-CODE             PIC S9(04) COMP.
015400     88  LK-RC-OK                          VALUE ZERO.
015500     88  LK-RC-SKIP                        VALUE 4.
015600     88  LK-RC-REJECT                      VALUE 8.
015700 01  LK-ERROR-MESSAGE           PIC  X(200).
015800 01  LK-PROPERTY-PATH           PIC  X(120).
015900 COPY JSRFDR.
016000 COPY JSRSFR.
016100 01  LK-REQUIRED-SEGMENT        PIC  X(60).
016200
016300 PROCEDURE DIVISION USING LK-RETURN-CODE
016400                           LK-ERROR-MESSAGE
016500                           LK-PROPERTY-PATH
016600                           FDR-RECORD
016700                           SFR-RECORD
016800                           LK-REQUIRED-SEGMENT.
016900
017000*****************************************************************
017100* Main process.                                                 *
017200*****************************************************************
017300     PERFORM 1000-GENERATE-SCHEMA    THRU 1000-EXIT.
017400     GOBACK.
017500
017600*****************************************************************
017700* Build the SCHEMA-FIELD-RECORD for LK-PROPERTY-PATH, or set    *
017800* LK-RETURN-CODE non-zero when the row is out of scope or the   *
017900* DATA-TYPE-RAW string cannot be parsed (BUSINESS RULES SS1-SS5, *
018000* BATCH FLOW Unit C).                                            *
018100*****************************************************************
018200 1000-GENERATE-SCHEMA.
018300     PERFORM 1010-INITIALIZE-OUTPUT  THRU 1010-EXIT.
018400     PERFORM 3100-BUILD-ONE-FIELD    THRU 3100-EXIT.
018500 1000-EXIT.
018600     EXIT.
018700
018800 1010-INITIALIZE-OUTPUT.
018900     INITIALIZE SFR-RECORD.
019000     MOVE LK-PROPERTY-PATH      TO SFR-PROPERTY-PATH.
019100     MOVE 'N'                   TO SFR-IS-REQUIRED.
019200     MOVE 'N'                   TO SFR-HAS-ENUM.
019300     MOVE 'N'                   TO SFR-IS-FOREIGN-KEY.
019400     SET  LK-RC-OK              TO TRUE.
019500     MOVE SPACES                TO LK-ERROR-MESSAGE.
019600     MOVE SPACES                TO LK-REQUIRED-SEGMENT.
019700 1010-EXIT.
019800     EXIT.
019900
020000*****************************************************************
020100* BUSINESS RULES SS-scope: only FIELD-PATH values that begin    *
020200* with the model-specific-overrides prefix become schema        *
020300* properties - everything else (identity columns, audit         *
020400* columns) is returned to JSR010 as LK-RC-SKIP, not an error     *
020500* (BATCH FLOW Unit B.5) - a true parse failure below comes back  *
020600* as LK-RC-REJECT, which JSR010 treats as fatal to the entry.    *
020700*****************************************************************
020800 3100-BUILD-ONE-FIELD.
020900     ADD 1 TO WS-SCRATCH-CTR.
021000     IF FDR-FIELD-PATH (1:WS-SCOPE-PREFIX-LEN)
021100                                 NOT EQUAL WS-SCOPE-PREFIX
021200         SET  LK-RC-SKIP        TO TRUE
021300         MOVE 'FIELD-PATH NOT UNDER MODEL-SPECIFIC-OVERRIDES SCOPE'
021400                                 TO LK-ERROR-MESSAGE
021500         GO TO 3100-EXIT.
021600     PERFORM 2000-PARSE-DATA-TYPE THRU 2000-EXIT.
021700     IF LK-RC-OK
021800         PERFORM 3150-CARRY-FOREIGN-KEY   THRU 3150-EXIT
021900         PERFORM 3000-APPLY-TYPE-RULES    THRU 3000-EXIT
022000         PERFORM 3500-TYPE-ENUM-VALUES    THRU 3500-EXIT
022100         PERFORM 3600-TYPE-DEFAULT-VALUE  THRU 3600-EXIT
022200         PERFORM 3700-SET-REQUIRED-SEGMENT THRU 3700-EXIT.
022300 3100-EXIT.
022400     EXIT.
022500
022600*****************************************************************
022700* SS1 - top-level DATA-TYPE-RAW dispatch.  Recognises the       *
022800* trailing '[]' array marker first, then NUMERIC(p,s)/          *
022900* DECIMAL(p,s), then CHAR(n)/VARCHAR(n), else falls through to  *
023000* the simple-type table lookup.                                  *
023100*****************************************************************
023200 2000-PARSE-DATA-TYPE.
023300     MOVE FDR-DATA-TYPE-RAW      TO SFR-SQL-TYPE-ORIGINAL.
023400     MOVE FDR-DATA-TYPE-RAW      TO WS-TYPE-WORK.
023500     INSPECT WS-TYPE-WORK CONVERTING
023600         'abcdefghijklmnopqrstuvwxyz'
023700         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
023800     MOVE ZERO TO WS-TYPE-LEN.
023900     INSPECT WS-TYPE-WORK
024000         TALLYING WS-TYPE-LEN FOR CHARACTERS BEFORE INITIAL SPACE.
024100     IF WS-TYPE-LEN EQUAL ZERO
024200         SET  LK-RC-REJECT      TO TRUE
024300         MOVE 'DATA-TYPE-RAW IS BLANK' TO LK-ERROR-MESSAGE
024400         GO TO 2000-EXIT.
024500     MOVE ZERO TO WS-BRACKET-POS.
024600     IF WS-TYPE-LEN GREATER 2
024700         COMPUTE WS-BRACKET-POS = WS-TYPE-LEN - 1
024800         IF WS-TYPE-WORK (WS-BRACKET-POS:2) EQUAL '[]'
024900             PERFORM 2100-PARSE-ARRAY-TYPE THRU 2100-EXIT
025000             GO TO 2000-EXIT.
025100     IF WS-TYPE-PREFIX-8 EQUAL 'NUMERIC(' OR
025200        WS-TYPE-PREFIX-8 EQUAL 'DECIMAL('
025300         PERFORM 2200-PARSE-NUMERIC-TYPE THRU 2200-EXIT
025400     ELSE
025500         IF WS-TYPE-WORK (1:5) EQUAL 'CHAR(' OR
025600            WS-TYPE-PREFIX-8 EQUAL 'VARCHAR('
025700             PERFORM 2300-PARSE-CHAR-TYPE THRU 2300-EXIT
025800         ELSE
025900             PERFORM 2400-PARSE-SIMPLE-TYPE THRU 2400-EXIT.
026000     IF WS-CLASS-REJECTED
026100         SET  LK-RC-REJECT      TO TRUE
026200         MOVE WS-CLASS-ERROR-MSG TO LK-ERROR-MESSAGE
026300         GO TO 2000-EXIT.
026400     MOVE WS-CLASS-JSON-TYPE      TO SFR-JSON-TYPE.
026500     MOVE WS-CLASS-JSON-FORMAT    TO SFR-JSON-FORMAT.
026600     MOVE WS-CLASS-MAX-LENGTH     TO SFR-MAX-LENGTH.
026700     MOVE WS-CLASS-NUMERIC-PREC   TO SFR-NUMERIC-PRECISION.
026800     MOVE WS-CLASS-NUMERIC-SCALE  TO SFR-NUMERIC-SCALE.
026900 2000-EXIT.
027000     EXIT.
027100
027200*****************************************************************
027300* SS4 - array type.  Element type is resolved by recursing on   *
027400* the text before the '[]' through the same numeric/char/simple *
027500* dispatch used above; a bad element definition falls back to   *
027600* a STRING element rather than rejecting the whole array field.  *
027700*****************************************************************
027800 2100-PARSE-ARRAY-TYPE.
027900     MOVE 'array' TO SFR-JSON-TYPE.
028000     COMPUTE WS-BASE-LEN = WS-BRACKET-POS - 1.
028100     MOVE ZERO TO WS-TYPE-LEN.
028200     IF WS-BASE-LEN GREATER ZERO
028300         INSPECT WS-TYPE-WORK (1:WS-BASE-LEN)
028400             TALLYING WS-TYPE-LEN FOR CHARACTERS BEFORE INITIAL SPACE.
028500     IF WS-TYPE-LEN EQUAL ZERO
028600         MOVE WS-BASE-LEN TO WS-TYPE-LEN.
028700     MOVE WS-TYPE-WORK (1:WS-TYPE-LEN) TO WS-SIMPLE-TYPE-NAME.
028800     MOVE SPACES TO WS-TYPE-WORK.
028900     MOVE WS-SIMPLE-TYPE-NAME TO WS-TYPE-WORK.
029000     IF WS-TYPE-PREFIX-8 EQUAL 'NUMERIC(' OR
029100        WS-TYPE-PREFIX-8 EQUAL 'DECIMAL('
029200         PERFORM 2200-PARSE-NUMERIC-TYPE THRU 2200-EXIT
029300     ELSE
029400         IF WS-TYPE-WORK (1:5) EQUAL 'CHAR(' OR
029500            WS-TYPE-PREFIX-8 EQUAL 'VARCHAR('
029600             PERFORM 2300-PARSE-CHAR-TYPE THRU 2300-EXIT
029700         ELSE
029800             PERFORM 2400-PARSE-SIMPLE-TYPE THRU 2400-EXIT.
029900     MOVE 'Y' TO SFR-ARRAY-UNIQUE-FLAG.
030000     MOVE 'string' TO SFR-ARRAY-ITEM-TYPE.
030100     IF NOT WS-CLASS-REJECTED
030200         IF WS-CLASS-JSON-TYPE NOT EQUAL SPACES
030300             MOVE WS-CLASS-JSON-TYPE TO SFR-ARRAY-ITEM-TYPE.
030400 2100-EXIT.
030500     EXIT.
030600
030700*****************************************************************
030800* NUMERIC(p,s) / DECIMAL(p,s) - p and s are lifted straight out  *
030900* of the parenthesised text; p must be > 0, s must be between 0  *
031000* and p inclusive.  A p greater than the SFR-NUMERIC-PRECISION   *
031100* PIC 9(03) COMP-3 field can hold is logged, not rejected, per   *
031200* BUSINESS RULES SS3 - no data dictionary column has ever come   *
031300* within an order of magnitude of that limit.                    *
031400*****************************************************************
031500 2200-PARSE-NUMERIC-TYPE.
031600     MOVE 'N'    TO WS-CLASS-REJECT-SW.
031700     MOVE SPACES TO WS-CLASS-ERROR-MSG.
031800     MOVE SPACES TO WS-CLASS-JSON-TYPE.
031900     MOVE SPACES TO WS-CLASS-JSON-FORMAT.
032000     MOVE ZERO   TO WS-CLASS-MAX-LENGTH.
032100     MOVE ZERO   TO WS-CLASS-NUMERIC-PREC.
032200     MOVE ZERO   TO WS-CLASS-NUMERIC-SCALE.
032300     MOVE ZERO   TO WS-CLOSE-OFFSET.
032400     INSPECT WS-TYPE-WORK (9:32)
032500         TALLYING WS-CLOSE-OFFSET FOR CHARACTERS BEFORE INITIAL ')'.
032600     IF WS-CLOSE-OFFSET EQUAL ZERO
032700         MOVE 'Y' TO WS-CLASS-REJECT-SW
032800         MOVE 'NUMERIC/DECIMAL TYPE - MISSING CLOSING PAREN'
032900                                 TO WS-CLASS-ERROR-MSG
033000         GO TO 2200-EXIT.
033100     MOVE ZERO   TO WS-COMMA-OFFSET.
033200     INSPECT WS-TYPE-WORK (9:WS-CLOSE-OFFSET)
033300         TALLYING WS-COMMA-OFFSET FOR CHARACTERS BEFORE INITIAL ','.
033400     IF WS-COMMA-OFFSET EQUAL ZERO OR
033500        WS-COMMA-OFFSET NOT LESS WS-CLOSE-OFFSET
033600         MOVE 'Y' TO WS-CLASS-REJECT-SW
033700         MOVE 'NUMERIC(P,S) TYPE - MISSING OR MISPLACED COMMA'
033800                                 TO WS-CLASS-ERROR-MSG
033900         GO TO 2200-EXIT.
034000     MOVE SPACES TO WS-PARAM-TEXT.
034100     MOVE WS-TYPE-WORK (9:WS-COMMA-OFFSET) TO WS-PARAM-TEXT.
034200     IF WS-PARAM-TEXT (1:WS-COMMA-OFFSET) NOT NUMERIC
034300         MOVE 'Y' TO WS-CLASS-REJECT-SW
034400         MOVE 'NUMERIC(P,S) TYPE - PRECISION IS NOT NUMERIC'
034500                                 TO WS-CLASS-ERROR-MSG
034600         GO TO 2200-EXIT.
034700     MOVE WS-PARAM-TEXT (1:WS-COMMA-OFFSET) TO WS-CLASS-NUMERIC-PREC.
034800     COMPUTE WS-SCALE-LEN = WS-CLOSE-OFFSET - WS-COMMA-OFFSET - 1.
034900     MOVE SPACES TO WS-PARAM-TEXT.
035000     IF WS-SCALE-LEN GREATER ZERO
035100         MOVE WS-TYPE-WORK (9 + WS-COMMA-OFFSET:WS-SCALE-LEN)
035200                                 TO WS-PARAM-TEXT.
035300     IF WS-SCALE-LEN GREATER ZERO
035400         IF WS-PARAM-TEXT (1:WS-SCALE-LEN) NOT NUMERIC
035500             MOVE 'Y' TO WS-CLASS-REJECT-SW
035600             MOVE 'NUMERIC(P,S) TYPE - SCALE IS NOT NUMERIC'
035700                                 TO WS-CLASS-ERROR-MSG
035800             GO TO 2200-EXIT.
035900     MOVE ZERO TO WS-CLASS-NUMERIC-SCALE.
036000     IF WS-SCALE-LEN GREATER ZERO
036100         MOVE WS-PARAM-TEXT (1:WS-SCALE-LEN) TO WS-CLASS-NUMERIC-SCALE.
036200     IF WS-CLASS-NUMERIC-PREC EQUAL ZERO
036300         MOVE 'Y' TO WS-CLASS-REJECT-SW
036400         MOVE 'NUMERIC(P,S) TYPE - PRECISION MUST BE > 0'
036500                                 TO WS-CLASS-ERROR-MSG
036600         GO TO 2200-EXIT.
036700     IF WS-CLASS-NUMERIC-SCALE GREATER WS-CLASS-NUMERIC-PREC
036800         MOVE 'Y' TO WS-CLASS-REJECT-SW
036900         MOVE 'NUMERIC(P,S) TYPE - SCALE EXCEEDS PRECISION'
037000                                 TO WS-CLASS-ERROR-MSG
037100         GO TO 2200-EXIT.
037200     MOVE 'number' TO WS-CLASS-JSON-TYPE.
037300 2200-EXIT.
037400     EXIT.
037500
037600*****************************************************************
037700* CHAR(n) / VARCHAR(n) - n becomes the property's MAX-LENGTH,   *
037800* n must be greater than zero (BUSINESS RULES SS1).              *
037900*****************************************************************
038000 2300-PARSE-CHAR-TYPE.
038100     MOVE 'N'    TO WS-CLASS-REJECT-SW.
038200     MOVE SPACES TO WS-CLASS-ERROR-MSG.
038300     MOVE SPACES TO WS-CLASS-JSON-TYPE.
038400     MOVE SPACES TO WS-CLASS-JSON-FORMAT.
038500     MOVE ZERO   TO WS-CLASS-MAX-LENGTH.
038600     MOVE ZERO   TO WS-CLASS-NUMERIC-PREC.
038700     MOVE ZERO   TO WS-CLASS-NUMERIC-SCALE.
038800     IF WS-TYPE-WORK (1:5) EQUAL 'CHAR('
038900         MOVE 6 TO WS-PAREN-OPEN-POS
039000     ELSE
039100         MOVE 9 TO WS-PAREN-OPEN-POS.
039200     COMPUTE WS-SCAN-WIDTH = 41 - WS-PAREN-OPEN-POS.
039300     MOVE ZERO TO WS-CLOSE-OFFSET.
039400     INSPECT WS-TYPE-WORK (WS-PAREN-OPEN-POS:WS-SCAN-WIDTH)
039500         TALLYING WS-CLOSE-OFFSET FOR CHARACTERS BEFORE INITIAL ')'.
039600     IF WS-CLOSE-OFFSET EQUAL ZERO
039700         MOVE 'Y' TO WS-CLASS-REJECT-SW
039800         MOVE 'CHAR/VARCHAR TYPE - MISSING CLOSING PAREN'
039900                                 TO WS-CLASS-ERROR-MSG
040000         GO TO 2300-EXIT.
040100     MOVE SPACES TO WS-PARAM-TEXT.
040200     MOVE WS-TYPE-WORK (WS-PAREN-OPEN-POS:WS-CLOSE-OFFSET)
040300                                 TO WS-PARAM-TEXT.
040400     IF WS-PARAM-TEXT (1:WS-CLOSE-OFFSET) NOT NUMERIC
040500         MOVE 'Y' TO WS-CLASS-REJECT-SW
040600         MOVE 'CHAR/VARCHAR TYPE - LENGTH IS NOT NUMERIC'
040700                                 TO WS-CLASS-ERROR-MSG
040800         GO TO 2300-EXIT.
040900     MOVE WS-PARAM-TEXT (1:WS-CLOSE-OFFSET) TO WS-CLASS-MAX-LENGTH.
041000     IF WS-CLASS-MAX-LENGTH EQUAL ZERO
041100         MOVE 'Y' TO WS-CLASS-REJECT-SW
041200         MOVE 'CHAR/VARCHAR TYPE - LENGTH MUST BE > 0'
041300                                 TO WS-CLASS-ERROR-MSG
041400         GO TO 2300-EXIT.
041500     MOVE 'string' TO WS-CLASS-JSON-TYPE.
041600 2300-EXIT.
041700     EXIT.
041800
041900*****************************************************************
042000* Simple type - straight SEARCH ALL against the sorted JSRTYP    *
042100* table.  An unrecognised SQL type is a hard reject.             *
042200*****************************************************************
042300 2400-PARSE-SIMPLE-TYPE.
042400     MOVE 'N'    TO WS-CLASS-REJECT-SW.
042500     MOVE SPACES TO WS-CLASS-ERROR-MSG.
042600     MOVE SPACES TO WS-CLASS-JSON-TYPE.
042700     MOVE SPACES TO WS-CLASS-JSON-FORMAT.
042800     MOVE ZERO   TO WS-CLASS-MAX-LENGTH.
042900     MOVE ZERO   TO WS-CLASS-NUMERIC-PREC.
043000     MOVE ZERO   TO WS-CLASS-NUMERIC-SCALE.
043100     MOVE SPACES TO WS-SIMPLE-TYPE-NAME.
043200     MOVE WS-TYPE-WORK (1:WS-TYPE-LEN) TO WS-SIMPLE-TYPE-NAME.
043300     SEARCH ALL TYP-ENTRY
043400         AT END
043500             MOVE 'Y' TO WS-CLASS-REJECT-SW
043600             MOVE 'UNRECOGNIZED SQL TYPE - NOT IN JSRTYP TABLE'
043700                                 TO WS-CLASS-ERROR-MSG
043800         WHEN TYP-NAME (TYP-IDX) EQUAL WS-SIMPLE-TYPE-NAME
043900             MOVE TYP-JSON-TYPE (TYP-IDX)   TO WS-CLASS-JSON-TYPE
044000             MOVE TYP-JSON-FORMAT (TYP-IDX) TO WS-CLASS-JSON-FORMAT.
044100 2400-EXIT.
044200     EXIT.
044300
044400*****************************************************************
044500* Foreign-key columns carry straight through regardless of the  *
044600* property's resolved JSON-TYPE.                                 *
044700*****************************************************************
044800 3150-CARRY-FOREIGN-KEY.
044900     MOVE FDR-IS-FOREIGN-KEY TO SFR-IS-FOREIGN-KEY.
045000     IF FDR-FK-YES
045100         MOVE FDR-FK-TABLE-NAME  TO SFR-FK-TABLE-NAME
045200         MOVE FDR-FK-COLUMN-NAME TO SFR-FK-COLUMN-NAME.
045300 3150-EXIT.
045400     EXIT.
045500
045600*****************************************************************
045700* Dispatch the type-specific constraint rules (SS2/SS3/SS4).     *
045800*****************************************************************
045900 3000-APPLY-TYPE-RULES.
046000     IF SFR-TYPE-STRING
046100         PERFORM 3200-APPLY-STRING-RULES THRU 3200-EXIT.
046200     IF SFR-TYPE-NUMBER OR SFR-TYPE-INTEGER
046300         PERFORM 3300-APPLY-NUMBER-RULES THRU 3300-EXIT.
046400     IF SFR-TYPE-ARRAY
046500         PERFORM 3400-APPLY-ARRAY-RULES  THRU 3400-EXIT.
046600 3000-EXIT.
046700     EXIT.
046800
046900*****************************************************************
047000* SS2 - string constraints.  MAX-LENGTH from FIELD-LENGTH when   *
047100* the dictionary supplies one, else the type-derived length      *
047200* already sitting in SFR-MAX-LENGTH.  MIN-LENGTH only when       *
047300* MIN-VALUE-RAW parses as a positive whole number.                *
047400*****************************************************************
047500 3200-APPLY-STRING-RULES.
047600     IF FDR-FIELD-LENGTH GREATER ZERO
047700         MOVE FDR-FIELD-LENGTH TO SFR-MAX-LENGTH.
047800     MOVE FDR-MIN-VALUE-RAW TO WS-DECTXT-BUFFER.
047900     PERFORM 8100-PARSE-DECIMAL-TEXT THRU 8100-EXIT.
048000     IF WS-DECTXT-VALID
048100         IF WS-P-FRAC-LEN EQUAL ZERO
048200             IF WS-DECTXT-VALUE GREATER ZERO
048300                 MOVE WS-DECTXT-VALUE TO SFR-MIN-LENGTH.
048400 3200-EXIT.
048500     EXIT.
048600
048700*****************************************************************
048800* SS3 - numeric constraints.  Exact bounds are computed from     *
048900* precision/scale in COMP-3 (SFR-MAXIMUM-VALUE = a run of nines  *
049000* scaled by SFR-NUMERIC-SCALE, SFR-MINIMUM-VALUE its negative),  *
049100* then MIN/MAX-VALUE-RAW overrides either bound when they parse  *
049200* as a signed decimal number.  A raw value that will not parse   *
049300* is left alone and simply logged upstream, per SS3 - it is not  *
049400* treated as an error.                                           *
049500*****************************************************************
049600 3300-APPLY-NUMBER-RULES.
049700     IF SFR-NUMERIC-PRECISION GREATER ZERO
049800         PERFORM 3310-COMPUTE-NUMERIC-BOUNDS THRU 3310-EXIT.
049900     MOVE FDR-MIN-VALUE-RAW TO WS-DECTXT-BUFFER.
050000     PERFORM 8100-PARSE-DECIMAL-TEXT THRU 8100-EXIT.
050100     IF WS-DECTXT-VALID
050200         MOVE WS-DECTXT-VALUE TO SFR-MINIMUM-VALUE.
050300     MOVE FDR-MAX-VALUE-RAW TO WS-DECTXT-BUFFER.
050400     PERFORM 8100-PARSE-DECIMAL-TEXT THRU 8100-EXIT.
050500     IF WS-DECTXT-VALID
050600         MOVE WS-DECTXT-VALUE TO SFR-MAXIMUM-VALUE.
050700 3300-EXIT.
050800     EXIT.
050900
051000 3310-COMPUTE-NUMERIC-BOUNDS.
051100     COMPUTE WS-INTEGER-DIGITS =
051200         SFR-NUMERIC-PRECISION - SFR-NUMERIC-SCALE.
051300     MOVE ZERO TO WS-NINES-INT-PART.
051400     MOVE ZERO TO WS-NINES-ACCUM.
051500     IF WS-INTEGER-DIGITS GREATER ZERO
051600         MOVE WS-INTEGER-DIGITS TO WS-BUILD-COUNT
051700         PERFORM 3311-BUILD-NINES THRU 3311-EXIT
051800             VARYING WS-IDX FROM 1 BY 1
051900                 UNTIL WS-IDX GREATER WS-BUILD-COUNT
052000         MOVE WS-NINES-ACCUM TO WS-NINES-INT-PART.
052100     MOVE ZERO TO WS-NINES-ACCUM.
052200     MOVE 1    TO WS-FRAC-DIVISOR.
052300     IF SFR-NUMERIC-SCALE GREATER ZERO
052400         MOVE SFR-NUMERIC-SCALE TO WS-BUILD-COUNT
052500         PERFORM 3311-BUILD-NINES THRU 3311-EXIT
052600             VARYING WS-IDX FROM 1 BY 1
052700                 UNTIL WS-IDX GREATER WS-BUILD-COUNT
052800         PERFORM 3312-BUILD-FRACTION-POWER THRU 3312-EXIT
052900             VARYING WS-IDX FROM 1 BY 1
053000                 UNTIL WS-IDX GREATER WS-BUILD-COUNT.
053100     COMPUTE SFR-MAXIMUM-VALUE =
053200         WS-NINES-INT-PART + (WS-NINES-ACCUM / WS-FRAC-DIVISOR)
053300         ON SIZE ERROR
053400             PERFORM 9990-ABEND-PROGRAM THRU 9990-EXIT.
053500     COMPUTE SFR-MINIMUM-VALUE = ZERO - SFR-MAXIMUM-VALUE.
053600 3310-EXIT.
053700     EXIT.
053800
053900 3311-BUILD-NINES.
054000     COMPUTE WS-NINES-ACCUM = (WS-NINES-ACCUM * 10) + 9.
054100 3311-EXIT.
054200     EXIT.
054300
054400 3312-BUILD-FRACTION-POWER.
054500     COMPUTE WS-FRAC-DIVISOR = WS-FRAC-DIVISOR * 10.
054600 3312-EXIT.
054700     EXIT.
054800
054900*****************************************************************
055000* SS4 - array constraints.  ALLOWED-VALUES-RAW becomes the       *
055100* element enum list (typed the same as SS5); MIN/MAX-VALUE-RAW   *
055200* become the item-count bounds when they parse as whole numbers. *
055300*****************************************************************
055400 3400-APPLY-ARRAY-RULES.
055500     MOVE FDR-MIN-VALUE-RAW TO WS-DECTXT-BUFFER.
055600     PERFORM 8100-PARSE-DECIMAL-TEXT THRU 8100-EXIT.
055700     IF WS-DECTXT-VALID
055800         IF WS-P-FRAC-LEN EQUAL ZERO
055900             IF WS-DECTXT-VALUE NOT LESS ZERO
056000                 MOVE WS-DECTXT-VALUE TO SFR-ARRAY-MIN-ITEMS.
056100     MOVE FDR-MAX-VALUE-RAW TO WS-DECTXT-BUFFER.
056200     PERFORM 8100-PARSE-DECIMAL-TEXT THRU 8100-EXIT.
056300     IF WS-DECTXT-VALID
056400         IF WS-P-FRAC-LEN EQUAL ZERO
056500             IF WS-DECTXT-VALUE GREATER ZERO
056600                 MOVE WS-DECTXT-VALUE TO SFR-ARRAY-MAX-ITEMS.
056700 3400-EXIT.
056800     EXIT.
056900
057000*****************************************************************
057100* SS5 - enum flag.  ALLOWED-VALUES-RAW is carried through as     *
057200* text for every JSON-TYPE; the per-value typing SS5 describes   *
057300* feeds only the generic JSON Schema document's enum array,      *
057400* which this batch does not assemble (see NON-GOALS), so there   *
057500* is no SCHEMA-FIELD-RECORD column to type each value into.      *
057600*****************************************************************
057700 3500-TYPE-ENUM-VALUES.
057800     IF FDR-ALLOWED-VALUES-RAW NOT EQUAL SPACES
057900         MOVE 'Y' TO SFR-HAS-ENUM
058000         MOVE FDR-ALLOWED-VALUES-RAW TO SFR-ENUM-VALUES
058100     ELSE
058200         MOVE 'N' TO SFR-HAS-ENUM.
058300 3500-EXIT.
058400     EXIT.
058500
058600*****************************************************************
058700* SS5 - default value.  Like the enum per-value typing above,    *
058800* DEFAULT-VALUE-RAW only feeds the "default" attribute of the    *
058900* generic JSON Schema document, which is out of scope for this   *
059000* batch (see NON-GOALS) - SCHEMA-FIELD-RECORD carries no default *
059100* column, so this paragraph is a documented no-op kept for the   *
059200* benefit of anyone re-reading the rule list against the code.   *
059300*****************************************************************
059400 3600-TYPE-DEFAULT-VALUE.
059500 3600-EXIT.
059600     EXIT.
059700
059800*****************************************************************
059900* Unit C step 2d - when this row is IS-MANDATORY, hand the       *
060000* path's top-level segment (the text before the first '.', or    *
060100* the whole path if there is no '.') back to JSR010, which rolls *
060200* the required segments up across the whole entry and sets       *
060300* SFR-IS-REQUIRED on every property that shares one.             *
060400*****************************************************************
060500 3700-SET-REQUIRED-SEGMENT.
060600     MOVE SPACES TO LK-REQUIRED-SEGMENT.
060700     IF FDR-MANDATORY-YES
060800         PERFORM 3710-CALC-SEGMENT-LEN THRU 3710-EXIT
060900         MOVE LK-PROPERTY-PATH (1:WS-SEG-LEN) TO LK-REQUIRED-SEGMENT.
061000 3700-EXIT.
061100     EXIT.
061200
061300 3710-CALC-SEGMENT-LEN.
061400     MOVE ZERO TO WS-SEG-LEN.
061500     INSPECT LK-PROPERTY-PATH
061600         TALLYING WS-SEG-LEN FOR CHARACTERS BEFORE INITIAL '.'.
061700     IF WS-SEG-LEN EQUAL ZERO
061800         MOVE ZERO TO WS-SEG-LEN
061900         INSPECT LK-PROPERTY-PATH
062000             TALLYING WS-SEG-LEN FOR CHARACTERS BEFORE INITIAL SPACE.
062100 3710-EXIT.
062200     EXIT.
062300
062400*****************************************************************
062500* General signed-decimal text parser.  WS-DECTXT-BUFFER holds    *
062600* the raw text on entry; returns WS-DECTXT-VALID-SW = 'Y' and    *
062700* WS-DECTXT-VALUE when it is a well-formed optionally-signed,    *
062800* optionally-fractional number, else 'N' and the caller leaves   *
062900* its own field untouched.                                       *
063000*****************************************************************
063100 8100-PARSE-DECIMAL-TEXT.
063200     MOVE 'N' TO WS-DECTXT-VALID-SW.
063300     MOVE ZERO TO WS-DECTXT-VALUE.
063400     MOVE ZERO TO WS-P-LEN.
063500     INSPECT WS-DECTXT-BUFFER
063600         TALLYING WS-P-LEN FOR CHARACTERS BEFORE INITIAL SPACE.
063700     IF WS-P-LEN EQUAL ZERO
063800         GO TO 8100-EXIT.
063900     MOVE SPACE TO WS-P-SIGN.
064000     MOVE 1     TO WS-P-START.
064100     IF WS-DECTXT-FIRST-CHAR EQUAL '-'
064200         MOVE '-' TO WS-P-SIGN
064300         MOVE 2   TO WS-P-START.
064400     MOVE ZERO TO WS-P-DOT-POS.
064500     INSPECT WS-DECTXT-BUFFER
064600         TALLYING WS-P-DOT-POS FOR CHARACTERS BEFORE INITIAL '.'.
064700     IF WS-P-DOT-POS NOT LESS WS-P-LEN
064800         MOVE ZERO TO WS-P-DOT-POS.
064900     MOVE SPACES TO WS-P-INT-TEXT.
065000     MOVE SPACES TO WS-P-FRAC-TEXT.
065100     MOVE ZERO   TO WS-P-FRAC-LEN.
065200     IF WS-P-DOT-POS GREATER ZERO
065300         PERFORM 8110-SPLIT-ON-DOT THRU 8110-EXIT
065400     ELSE
065500         PERFORM 8120-SPLIT-NO-DOT THRU 8120-EXIT.
065600     IF WS-P-INT-LEN GREATER ZERO
065700         IF WS-P-INT-TEXT (1:WS-P-INT-LEN) NOT NUMERIC
065800             GO TO 8100-EXIT.
065900     IF WS-P-FRAC-LEN GREATER ZERO
066000         IF WS-P-FRAC-TEXT (1:WS-P-FRAC-LEN) NOT NUMERIC
066100             GO TO 8100-EXIT.
066200     MOVE ZERO TO WS-P-INT-VALUE.
066300     IF WS-P-INT-LEN GREATER ZERO
066400         MOVE WS-P-INT-TEXT (1:WS-P-INT-LEN) TO WS-P-INT-VALUE.
066500     MOVE ZERO TO WS-P-FRAC-VALUE.
066600     MOVE 1    TO WS-FRAC-DIVISOR.
066700     IF WS-P-FRAC-LEN GREATER ZERO
066800         MOVE WS-P-FRAC-TEXT (1:WS-P-FRAC-LEN) TO WS-P-FRAC-VALUE
066900         MOVE WS-P-FRAC-LEN TO WS-BUILD-COUNT
067000         PERFORM 3312-BUILD-FRACTION-POWER THRU 3312-EXIT
067100             VARYING WS-IDX FROM 1 BY 1
067200                 UNTIL WS-IDX GREATER WS-BUILD-COUNT.
067300     COMPUTE WS-DECTXT-VALUE ROUNDED =
067400         WS-P-INT-VALUE + (WS-P-FRAC-VALUE / WS-FRAC-DIVISOR)
067500         ON SIZE ERROR
067600             PERFORM 9990-ABEND-PROGRAM THRU 9990-EXIT.
067700     IF WS-P-SIGN EQUAL '-'
067800         COMPUTE WS-DECTXT-VALUE = ZERO - WS-DECTXT-VALUE.
067900     MOVE 'Y' TO WS-DECTXT-VALID-SW.
068000 8100-EXIT.
068100     EXIT.
068200
068300 8110-SPLIT-ON-DOT.
068400     COMPUTE WS-P-INT-LEN = WS-P-DOT-POS - WS-P-START + 1.
068500     MOVE WS-DECTXT-BUFFER (WS-P-START:WS-P-INT-LEN) TO WS-P-INT-TEXT.
068600     COMPUTE WS-P-FRAC-LEN = WS-P-LEN - WS-P-DOT-POS - 1.
068700     IF WS-P-FRAC-LEN GREATER ZERO
068800         MOVE WS-DECTXT-BUFFER (WS-P-DOT-POS + 2:WS-P-FRAC-LEN)
068900                                 TO WS-P-FRAC-TEXT.
069000 8110-EXIT.
069100     EXIT.
069200
069300 8120-SPLIT-NO-DOT.
069400     COMPUTE WS-P-INT-LEN = WS-P-LEN - WS-P-START + 1.
069500     MOVE WS-DECTXT-BUFFER (WS-P-START:WS-P-INT-LEN) TO WS-P-INT-TEXT.
069600 8120-EXIT.
069700     EXIT.
069800
069900*****************************************************************
070000* Should never fire outside a data-dictionary value wider than  *
070100* any rating model has ever presented; kept because a COMP-3     *
070200* SIZE ERROR here means the caller's field table is corrupt, not *
070300* that this one row is bad, and the run should stop rather than  *
070400* carry on writing a wrong schema.                                *
070500*****************************************************************
070600 9990-ABEND-PROGRAM.
070700     MOVE 'JSR020 - COMP-3 SIZE ERROR BUILDING SCHEMA FIELD'
070800                                 TO WS-ABEND-MESSAGE.
070900     DISPLAY WS-ABEND-MESSAGE.
071000     MOVE 99 TO LK-RETURN-CODE.
071100     GOBACK.
071200 9990-EXIT.
071300     EXIT.
