000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    JSR040.
000300 AUTHOR.        R. HOLLIS.
000400 INSTALLATION.  CORPORATE ACTUARIAL SYSTEMS.
000500 DATE-WRITTEN.  05/19/1992.
000600 DATE-COMPILED.
000700 SECURITY.      NONCONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900* JSR040 - Counterparty override validation, independent batch  *
001000*          pass against the schema registry.                    *
001100*                                                                *
001200* Reads OVERRIDES.DAT once, grouping consecutive rows into one   *
001300* counterparty/model/version/mechanism unit at a time (control   *
001400* break, not a file key), looks up the ACTIVE schema for that    *
001500* model/version/mechanism in SCHEMA-REGISTRY.DAT the same way    *
001600* JSR010 does, then edits every supplied field/value pair and    *
001700* every required property against it.  Writes one summary line   *
001800* and zero or more violation-detail lines per counterparty to    *
001900* VALIDATION-RESULTS.DAT, and the matching RPTVALID run report.  *
002000* This pass never writes SCHEMA-REGISTRY.DAT or OVERRIDES.DAT -  *
002100* it is read-only against both.                                  *
002200*                                                                *
002300* Date       UserID   Description                                *
002400* ---------- -------- ----------------------------------------- *
002500* 1992-05-19 RHOLLIS  Original counterparty exception report -   *
002600*                     read counterparty override values off the  *
002700*                     old rate-exception extract and printed a   *
002800*                     flat listing.  No schema comparison of any  *
002900*                     kind - this was a name/value dump only.    *
003000* 1994-03-02 RHOLLIS  Added the run summary count line to the     *
003100*                     bottom of the exception listing (TKT 0512). *
003200* 1998-11-30 KPARKER  Y2K remediation - widened all CCYYMMDD      *
003300*                     work fields ahead of the century rollover   *
003400*                     (REQ 5544).  No logic change.               *
003500* 2019-04-30 DKALTMAN Rebuilt as JSR040, the override validator   *
003600*                     batch pass (REQ 6771) - added the SEARCH    *
003700*                     ALL schema-registry index shared in shape   *
003800*                     with JSR010's own, the control-break read   *
003900*                     of OVERRIDES.DAT, the BUSINESS RULES SS8    *
004000*                     field-type edit, and VALIDATION-RESULTS.DAT *
004100*                     in place of the old flat listing.           *
004200* 2019-06-14 DKALTMAN Added the required-property and             *
004300*                     additionalProperties violations (REQ 6780). *
004400* 2020-01-09 DKALTMAN Split the enum compare into its own          *
004500*                     paragraph after a trailing comma in         *
004600*                     ENUM-VALUES produced a false mismatch        *
004700*                     (TKT 1042).                                 *
004800*****************************************************************
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER.  IBM-370.
005200 OBJECT-COMPUTER.  IBM-370.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM
005500     UPSI-0 ON  STATUS IS JSR040-TRACE-ON
005600     UPSI-0 OFF STATUS IS JSR040-TRACE-OFF.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT SCHEMA-REGISTRY-FILE
006000                                ASSIGN TO SCHEMAREG
006100                                ORGANIZATION IS RELATIVE
006200                                ACCESS MODE IS DYNAMIC
006300                                RELATIVE KEY IS WS-REG-CURRENT-RRN
006400                                FILE STATUS IS WS-SCHEMAREG-STATUS.
006500     SELECT OVERRIDES-FILE     ASSIGN TO OVERRIDES
006600                                ORGANIZATION IS SEQUENTIAL
006700                                FILE STATUS IS WS-OVERRIDES-STATUS.
006800     SELECT VALIDATION-RESULTS-FILE
006900                                ASSIGN TO VALIDRES
007000                                ORGANIZATION IS SEQUENTIAL
007100                                FILE STATUS IS WS-VALIDRES-STATUS.
007200     SELECT RPTVALID-FILE      ASSIGN TO RPTVALID
007300                                ORGANIZATION IS SEQUENTIAL
007400                                FILE STATUS IS WS-RPTVALID-STATUS.
007500 DATA DIVISION.
007600 FILE SECTION.
007700 FD  SCHEMA-REGISTRY-FILE
007800     LABEL RECORDS ARE STANDARD
007900     RECORDING MODE IS F.
008000     COPY JSRSRR.
008100 FD  OVERRIDES-FILE
008200     LABEL RECORDS ARE STANDARD
008300     RECORDING MODE IS F.
008400     COPY JSROVR.
008500 FD  VALIDATION-RESULTS-FILE
008600     LABEL RECORDS ARE STANDARD
008700     RECORDING MODE IS F.
008800     COPY JSRVLR.
008900 FD  RPTVALID-FILE
009000     LABEL RECORDS ARE STANDARD
009100     RECORDING MODE IS F.
009200 01  RPTVALID-LINE              PIC  X(132).
009300 WORKING-STORAGE SECTION.
009400*****************************************************************
009500* Stand-alone scratch counter - not part of any record, kept    *
009600* 77-level per shop convention for single-field work areas.     *
009700*****************************************************************
009800 77  WS-SCRATCH-CTR             PIC 9(04) COMP-3 VALUE ZERO.
009900*****************************************************************
010000* File status switches - one per SELECT above.                  *
010100*****************************************************************
010200 01  WS-SCHEMAREG-STATUS        PIC  X(02) VALUE SPACES.
010300 01  WS-OVERRIDES-STATUS        PIC  X(02) VALUE SPACES.
010400 01  WS-VALIDRES-STATUS         PIC  X(02) VALUE SPACES.
010500 01  WS-RPTVALID-STATUS         PIC  X(02) VALUE SPACES.
010600
010700 01  WS-REGISTRY-EOF-SW         PIC  X(01) VALUE 'N'.
010800     88  WS-REGISTRY-EOF                   VALUE 'Y'.
010900 01  WS-OVERRIDES-EOF-SW        PIC  X(01) VALUE 'N'.
011000     88  WS-OVERRIDES-EOF                   VALUE 'Y'.
011100
011200*****************************************************************
011300* In-memory registry index, built at start-up the same way        *
011400* JSR010 builds it - see that program's 1200 banner for why the   *
011500* ACTIVE-FLAG has to ride inside the ascending key itself.         *
011600*****************************************************************
011700 01  WS-REGISTRY-INDEX.
011800     05  WS-REG-ENTRY OCCURS 100 TIMES
011900             ASCENDING KEY IS WS-REG-KEY
012000             INDEXED BY WS-REG-IDX.
012100         10  WS-REG-KEY.
012200             15  WS-REG-MODEL       PIC  X(50).
012300             15  WS-REG-VERSION     PIC  X(20).
012400             15  WS-REG-MECHANISM   PIC  X(20).
012500             15  WS-REG-ACTIVE-FLAG PIC  X(01).
012600                 88  WS-REG-ACTIVE-YES          VALUE 'Y'.
012700         10  WS-REG-SCHEMA-VER      PIC  9(05).
012800         10  WS-REG-RRN             PIC  9(08) COMP.
012900 01  WS-REG-COUNT                   PIC  9(04) COMP-3 VALUE ZERO.
013000 01  WS-REG-CURRENT-RRN              PIC  9(08) COMP.
013100 01  WS-REG-INS-POS                 PIC  9(04) COMP-3 VALUE ZERO.
013200 01  WS-REG-FOUND-SW                PIC  X(01) VALUE 'N'.
013300     88  WS-REG-FOUND                          VALUE 'Y'.
013400 01  WS-NEW-REG-KEY.
013500     05  WS-NEW-KEY-MODEL           PIC  X(50).
013600     05  WS-NEW-KEY-VERSION         PIC  X(20).
013700     05  WS-NEW-KEY-MECHANISM       PIC  X(20).
013800     05  WS-NEW-KEY-ACTIVE-FLAG     PIC  X(01).
013900 01  WS-SEARCH-KEY.
014000     05  WS-SEARCH-KEY-MODEL        PIC  X(50).
014100     05  WS-SEARCH-KEY-VERSION      PIC  X(20).
014200     05  WS-SEARCH-KEY-MECHANISM    PIC  X(20).
014300     05  WS-SEARCH-KEY-ACTIVE-FLAG  PIC  X(01) VALUE 'Y'.
014400 01  WS-OLD-RRN                     PIC  9(08) COMP VALUE ZERO.
014500
014600*****************************************************************
014700* ASR- is the JSRSRR shape under its own prefix, holding the      *
014800* active schema found for the group now being validated - the    *
014900* FD's own SRR-RECORD area is reused for every random READ.       *
015000*****************************************************************
015100 COPY JSRSRR REPLACING ==SRR-== BY ==ASR-==.
015200
015300*****************************************************************
015400* Look-ahead buffer for the OVERRIDES.DAT control break - holds   *
015500* the next physical record read while the current group is being *
015600* assembled, exactly as WS-OLD-SCHEMA style staging works in       *
015700* JSR010, only here it carries one input row instead of a whole   *
015800* schema record.                                                  *
015900*****************************************************************
016000 01  WS-OVR-SAVE-RECORD.
016100     05  WS-SAVE-COUNTERPARTY-ID    PIC  9(09).
016200     05  WS-SAVE-RATING-MODEL       PIC  X(50).
016300     05  WS-SAVE-RATING-MODEL-VER   PIC  X(20).
016400     05  WS-SAVE-RATING-MECHANISM   PIC  X(20).
016500     05  WS-SAVE-FIELD-PATH         PIC  X(120).
016600     05  WS-SAVE-FIELD-VALUE        PIC  X(60).
016700 01  WS-GROUP-KEY-CHANGED-SW    PIC  X(01) VALUE 'N'.
016800     88  WS-GROUP-KEY-CHANGED               VALUE 'Y'.
016900
017000*****************************************************************
017100* One counterparty/model/version/mechanism group of override      *
017200* field/value pairs, assembled by 2000 before 3000 edits it.       *
017300*****************************************************************
017400 01  WS-GROUP-TABLE.
017500     05  WS-GRP-COUNTERPARTY-ID     PIC  9(09).
017600     05  WS-GRP-RATING-MODEL        PIC  X(50).
017700     05  WS-GRP-RATING-MODEL-VER    PIC  X(20).
017800     05  WS-GRP-RATING-MECHANISM    PIC  X(20).
017900     05  WS-GRP-VALUE-COUNT         PIC  9(02) COMP-3 VALUE ZERO.
018000     05  WS-GRP-VALUE OCCURS 40 TIMES.
018100         10  WS-GRP-FIELD-PATH      PIC  X(120).
018200         10  WS-GRP-FIELD-VALUE     PIC  X(60).
018300 01  WS-GRP-SUB                 PIC  9(02) COMP-3 VALUE ZERO.
018400
018500*****************************************************************
018600* Required top-level segments (BATCH FLOW F step 2) - one entry   *
018700* per distinct top-level path segment carrying IS-REQUIRED = Y     *
018800* in the active schema's field table.                              *
018900*****************************************************************
019000 01  WS-REQUIRED-TABLE.
019100     05  WS-REQ-COUNT               PIC  9(02) COMP-3 VALUE ZERO.
019200     05  WS-REQ-SEGMENT OCCURS 25 TIMES PIC X(60).
019300 01  WS-REQ-SUB                 PIC  9(02) COMP-3 VALUE ZERO.
019400 01  WS-FLD-SUB                 PIC  9(02) COMP-3 VALUE ZERO.
019500
019600*****************************************************************
019700* Path-segment and prefix-strip work area, shared by the          *
019800* required-segment build (3100 family) and the supplied-value      *
019900* lookup (3400 family).                                            *
020000*****************************************************************
020100 01  WS-PATH-TO-STRIP           PIC  X(120).
020200 01  WS-STRIPPED-PATH           PIC  X(120).
020300 01  WS-PREFIX-LITERAL          PIC  X(25)
020400             VALUE 'MODEL_SPECIFIC_OVERRIDES.'.
020500 01  WS-PATH-WORK               PIC  X(120).
020600 01  WS-PATH-SEG-LEN            PIC  9(03) COMP-3 VALUE ZERO.
020700 01  WS-PATH-SEG-TEXT           PIC  X(60).
020800 01  WS-CMP-MATCH-SW            PIC  X(01) VALUE 'N'.
020900     88  WS-CMP-MATCH-FOUND                 VALUE 'Y'.
021000 01  WS-SCHEMA-MATCH-SW         PIC  X(01) VALUE 'N'.
021100     88  WS-SCHEMA-MATCH-FOUND              VALUE 'Y'.
021200
021300*****************************************************************
021400* BUSINESS RULES SS8 - one violation at a time is built here       *
021500* before 3900 files it into WS-VIOLATION-TABLE below.              *
021600*****************************************************************
021700 01  WS-CHECK-VALUE             PIC  X(60).
021800 01  WS-VALUE-LEN               PIC  9(03) COMP-3 VALUE ZERO.
021900 01  WS-VALUE-VALID-SW          PIC  X(01) VALUE 'N'.
022000     88  WS-VALUE-IS-VALID                  VALUE 'Y'.
022100 01  WS-CHECK-SIGN-SW           PIC  X(01) VALUE 'N'.
022200     88  WS-CHECK-IS-NEGATIVE               VALUE 'Y'.
022300 01  WS-CHECK-ALLOW-DECIMAL-SW  PIC  X(01) VALUE 'N'.
022400     88  WS-CHECK-ALLOW-DECIMAL             VALUE 'Y'.
022500 01  WS-CHECK-HAS-DECIMAL-SW    PIC  X(01) VALUE 'N'.
022600     88  WS-CHECK-HAS-DECIMAL               VALUE 'Y'.
022700 01  WS-CHECK-START-POS         PIC  9(03) COMP-3 VALUE ZERO.
022800 01  WS-CHECK-DEC-POS           PIC  9(03) COMP-3 VALUE ZERO.
022900 01  WS-CHECK-DIGIT-SUB         PIC  9(03) COMP-3 VALUE ZERO.
023000 01  WS-CHECK-DIGIT             PIC  9(01)        VALUE ZERO.
023100 01  WS-CHECK-FRAC-DIGITS       PIC  9(02) COMP-3 VALUE ZERO.
023200 01  WS-CHECK-INT-END-POS       PIC  9(03) COMP-3 VALUE ZERO.
023300 01  WS-CHECK-FRAC-START        PIC  9(03) COMP-3 VALUE ZERO.
023400 01  WS-CHECK-INT-ACCUM         PIC S9(15)      COMP-3 VALUE ZERO.
023500 01  WS-CHECK-FRAC-ACCUM        PIC S9(10)      COMP-3 VALUE ZERO.
023600 01  WS-CHECK-FRAC-DIVISOR      PIC S9(10)      COMP-3 VALUE 1.
023700 01  WS-CHECK-FRAC-VALUE        PIC S9(15)V9(10) COMP-3 VALUE ZERO.
023800 01  WS-CHECK-NUMBER            PIC S9(15)V9(10) COMP-3 VALUE ZERO.
023900 01  WS-CHECK-UPPER             PIC  X(60).
024000 01  WS-ENUM-TEXT               PIC  X(200).
024100 01  WS-ENUM-TOKEN              PIC  X(60).
024200 01  WS-ENUM-POS                PIC  9(03) COMP-3 VALUE 1.
024300 01  WS-ENUM-MATCH-SW           PIC  X(01) VALUE 'N'.
024400     88  WS-ENUM-MATCH-FOUND                VALUE 'Y'.
024500 01  WS-ENUM-DONE-SW            PIC  X(01) VALUE 'N'.
024600     88  WS-ENUM-DONE                       VALUE 'Y'.
024700
024800*****************************************************************
024900* One violation, staged here before 3900 adds it to the table.    *
025000*****************************************************************
025100 01  WS-VIOL-PATH               PIC  X(30).
025200 01  WS-VIOL-KEYWORD            PIC  X(20).
025300 01  WS-VIOL-MESSAGE            PIC  X(60).
025400 01  WS-VIOLATION-TABLE.
025500     05  WS-VIOLATION-COUNT         PIC  9(03) COMP-3 VALUE ZERO.
025600     05  WS-VIOLATION-ENTRY OCCURS 100 TIMES.
025700         10  WS-VIOL-TBL-PATH       PIC  X(30).
025800         10  WS-VIOL-TBL-KEYWORD    PIC  X(20).
025900         10  WS-VIOL-TBL-MESSAGE    PIC  X(60).
026000 01  WS-VIOL-SUB                PIC  9(03) COMP-3 VALUE ZERO.
026100
026200 01  WS-HEADING-LINE-1.
026300     05  FILLER                  PIC  X(35)
026400                 VALUE 'JSR040 - OVERRIDE VALIDATION RUN R'.
026500     05  FILLER                  PIC  X(15) VALUE 'EPORT'.
026600     05  FILLER                  PIC  X(82) VALUE SPACES.
026700*****************************************************************
026800* REPORTS - Validation report header column layout:               *
026900* CPTY-ID(9)/RATING-MODEL(10)/VALID(1)/VIOL-CNT(5) (REQ 6860).    *
027000* RATING-MODEL storage stays X(50) since it is also a SEARCH ALL  *
027100* key - only the print line is narrowed, so a long model name     *
027200* prints truncated here without affecting the registry lookup.    *
027300*****************************************************************
027400 01  WS-HEADING-LINE-2.
027500     05  FILLER                  PIC  X(09) VALUE 'CPTY-ID'.
027600     05  FILLER                  PIC  X(01) VALUE SPACE.
027700     05  FILLER                  PIC  X(10) VALUE 'MODEL'.
027800     05  FILLER                  PIC  X(01) VALUE SPACE.
027900     05  FILLER                  PIC  X(01) VALUE 'V'.
028000     05  FILLER                  PIC  X(01) VALUE SPACE.
028100     05  FILLER                  PIC  X(05) VALUE 'VIOLS'.
028200     05  FILLER                  PIC  X(104) VALUE SPACES.
028300 01  WS-SUMMARY-LINE.
028400     05  SL-COUNTERPARTY-ID      PIC  Z(08)9.
028500     05  FILLER                  PIC  X(01) VALUE SPACE.
028600     05  SL-RATING-MODEL         PIC  X(10).
028700     05  FILLER                  PIC  X(01) VALUE SPACE.
028800     05  SL-VALID-FLAG           PIC  X(01).
028900     05  FILLER                  PIC  X(01) VALUE SPACE.
029000     05  SL-VIOLATION-COUNT      PIC  ZZZZ9.
029100     05  FILLER                  PIC  X(104) VALUE SPACES.
029200 01  WS-VIOLATION-LINE.
029300     05  FILLER                  PIC  X(12) VALUE SPACES.
029400     05  VL-PATH                 PIC  X(30).
029500     05  FILLER                  PIC  X(01) VALUE SPACE.
029600     05  VL-KEYWORD              PIC  X(20).
029700     05  FILLER                  PIC  X(01) VALUE SPACE.
029800     05  VL-MESSAGE              PIC  X(60).
029900     05  FILLER                  PIC  X(08) VALUE SPACES.
030000 01  WS-TOTAL-LINE.
030100     05  FILLER                  PIC  X(20) VALUE 'RUN TOTALS -'.
030200     05  FILLER                  PIC  X(14) VALUE 'CPTYS CHECKED='.
030300     05  TL-GROUP-COUNT          PIC  ZZZZ9.
030400     05  FILLER                  PIC  X(03) VALUE SPACES.
030500     05  FILLER                  PIC  X(08) VALUE 'INVALID='.
030600     05  TL-INVALID-COUNT        PIC  ZZZZ9.
030700     05  FILLER                  PIC  X(78) VALUE SPACES.
030800 01  WS-TOTAL-GROUP-COUNT       PIC  9(05) COMP-3 VALUE ZERO.
030900 01  WS-TOTAL-INVALID-COUNT     PIC  9(05) COMP-3 VALUE ZERO.
031000
031100 PROCEDURE DIVISION.
031200*****************************************************************
031300* Main line.                                                    *
031400*****************************************************************
031500     PERFORM 1000-INITIALIZE          THRU 1000-EXIT.
031600     PERFORM 2000-READ-OVERRIDE-GROUP THRU 2000-EXIT
031700         UNTIL WS-OVERRIDES-EOF.
031800     PERFORM 8100-PRINT-TOTALS        THRU 8100-EXIT.
031900     PERFORM 9000-TERMINATE           THRU 9000-EXIT.
032000     STOP RUN.
032100
032200*****************************************************************
032300* Open every file, build the registry SEARCH ALL index, prime    *
032400* the OVERRIDES.DAT look-ahead buffer, print the report headings.*
032500*****************************************************************
032600 1000-INITIALIZE.
032700     OPEN INPUT  SCHEMA-REGISTRY-FILE.
032800     OPEN INPUT  OVERRIDES-FILE.
032900     OPEN OUTPUT VALIDATION-RESULTS-FILE.
033000     OPEN OUTPUT RPTVALID-FILE.
033100     PERFORM 1200-BUILD-REGISTRY-INDEX THRU 1200-EXIT.
033200     PERFORM 1300-PRIME-OVERRIDE-READ  THRU 1300-EXIT.
033300     PERFORM 1050-PRINT-HEADINGS       THRU 1050-EXIT.
033400 1000-EXIT.
033500     EXIT.
033600
033700 1050-PRINT-HEADINGS.
033800     WRITE RPTVALID-LINE FROM WS-HEADING-LINE-1
033900         AFTER ADVANCING TOP-OF-FORM.
034000     MOVE SPACES TO RPTVALID-LINE.
034100     WRITE RPTVALID-LINE AFTER ADVANCING 1 LINE.
034200     WRITE RPTVALID-LINE FROM WS-HEADING-LINE-2
034300         AFTER ADVANCING 1 LINE.
034400 1050-EXIT.
034500     EXIT.
034600
034700*****************************************************************
034800* Reads every SCHEMA-REGISTRY.DAT record once, in relative-      *
034900* record order, and inserts it into WS-REGISTRY-INDEX in         *
035000* ascending key order - see JSR010 1200/1250/1260 for why the     *
035100* table is kept sorted here rather than relying on file order.    *
035200*****************************************************************
035300 1200-BUILD-REGISTRY-INDEX.
035400     MOVE ZERO TO WS-REG-COUNT.
035500     PERFORM 1210-READ-REGISTRY-ROW THRU 1210-EXIT
035600         UNTIL WS-REGISTRY-EOF.
035700 1200-EXIT.
035800     EXIT.
035900
036000 1210-READ-REGISTRY-ROW.
036100     READ SCHEMA-REGISTRY-FILE NEXT RECORD
036200         AT END
036300             SET WS-REGISTRY-EOF TO TRUE
036400         NOT AT END
036500             PERFORM 1250-INSERT-REGISTRY-ENTRY THRU 1250-EXIT.
036600 1210-EXIT.
036700     EXIT.
036800
036900 1250-INSERT-REGISTRY-ENTRY.
037000     ADD 1 TO WS-REG-COUNT.
037100     MOVE SRR-RATING-MODEL     TO WS-NEW-KEY-MODEL.
037200     MOVE SRR-RATING-MODEL-VER TO WS-NEW-KEY-VERSION.
037300     MOVE SRR-RATING-MECHANISM TO WS-NEW-KEY-MECHANISM.
037400     MOVE SRR-ACTIVE-FLAG      TO WS-NEW-KEY-ACTIVE-FLAG.
037500     MOVE WS-REG-COUNT TO WS-REG-INS-POS.
037600     PERFORM 1260-SHIFT-WHILE-GREATER THRU 1260-EXIT
037700         UNTIL WS-REG-INS-POS EQUAL 1
037800            OR WS-REG-KEY (WS-REG-INS-POS - 1)
037900                                 NOT GREATER WS-NEW-REG-KEY.
038000     MOVE SRR-RATING-MODEL     TO WS-REG-MODEL (WS-REG-INS-POS).
038100     MOVE SRR-RATING-MODEL-VER TO WS-REG-VERSION (WS-REG-INS-POS).
038200     MOVE SRR-RATING-MECHANISM TO WS-REG-MECHANISM (WS-REG-INS-POS).
038300     MOVE SRR-SCHEMA-VERSION   TO WS-REG-SCHEMA-VER (WS-REG-INS-POS).
038400     MOVE SRR-ACTIVE-FLAG      TO WS-REG-ACTIVE-FLAG (WS-REG-INS-POS).
038500     MOVE WS-REG-CURRENT-RRN   TO WS-REG-RRN (WS-REG-INS-POS).
038600 1250-EXIT.
038700     EXIT.
038800
038900*****************************************************************
039000* Classic insertion-sort shift - see JSR010 1260 for the same     *
039100* logic against the same table shape.                            *
039200*****************************************************************
039300 1260-SHIFT-WHILE-GREATER.
039400     MOVE WS-REG-ENTRY (WS-REG-INS-POS - 1) TO
039500                                 WS-REG-ENTRY (WS-REG-INS-POS).
039600     SUBTRACT 1 FROM WS-REG-INS-POS.
039700 1260-EXIT.
039800     EXIT.
039900
040000 1300-PRIME-OVERRIDE-READ.
040100     PERFORM 1310-READ-ONE-OVERRIDE THRU 1310-EXIT.
040200 1300-EXIT.
040300     EXIT.
040400
040500*****************************************************************
040600* RATING-MODEL is folded to upper case as soon as it comes off    *
040700* OVERRIDES.DAT, before it ever feeds the control-break key or     *
040800* the registry SEARCH ALL, so a mixed-case override extract       *
040900* still matches an upper-cased registry entry (REQ 6860).         *
041000*****************************************************************
041100 1310-READ-ONE-OVERRIDE.
041200     READ OVERRIDES-FILE
041300         AT END
041400             SET WS-OVERRIDES-EOF TO TRUE
041500         NOT AT END
041600             INSPECT OVR-RATING-MODEL CONVERTING
041700                 'abcdefghijklmnopqrstuvwxyz'
041800                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
041900             MOVE OVR-COUNTERPARTY-ID  TO WS-SAVE-COUNTERPARTY-ID
042000             MOVE OVR-RATING-MODEL     TO WS-SAVE-RATING-MODEL
042100             MOVE OVR-RATING-MODEL-VER TO WS-SAVE-RATING-MODEL-VER
042200             MOVE OVR-RATING-MECHANISM TO WS-SAVE-RATING-MECHANISM
042300             MOVE OVR-FIELD-PATH       TO WS-SAVE-FIELD-PATH
042400             MOVE OVR-FIELD-VALUE      TO WS-SAVE-FIELD-VALUE.
042500 1310-EXIT.
042600     EXIT.
042700
042800*****************************************************************
042900* BATCH FLOW F - one control-break group of OVERRIDES.DAT rows,   *
043000* all sharing the leading COUNTERPARTY-ID/RATING-MODEL/VERSION/    *
043100* MECHANISM key.  The look-ahead buffer primed at 1300/2020        *
043200* always holds the first row of the NEXT group (or EOF) by the    *
043300* time this paragraph returns.                                    *
043400*****************************************************************
043500 2000-READ-OVERRIDE-GROUP.
043600     MOVE WS-SAVE-COUNTERPARTY-ID  TO WS-GRP-COUNTERPARTY-ID.
043700     MOVE WS-SAVE-RATING-MODEL     TO WS-GRP-RATING-MODEL.
043800     MOVE WS-SAVE-RATING-MODEL-VER TO WS-GRP-RATING-MODEL-VER.
043900     MOVE WS-SAVE-RATING-MECHANISM TO WS-GRP-RATING-MECHANISM.
044000     MOVE ZERO TO WS-GRP-VALUE-COUNT.
044100     PERFORM 2010-APPEND-GROUP-ROW THRU 2010-EXIT.
044200     MOVE 'N' TO WS-GROUP-KEY-CHANGED-SW.
044300     PERFORM 2020-READ-NEXT-OVERRIDE THRU 2020-EXIT
044400         UNTIL WS-OVERRIDES-EOF OR WS-GROUP-KEY-CHANGED.
044500     ADD 1 TO WS-TOTAL-GROUP-COUNT.
044600     PERFORM 3000-VALIDATE-GROUP THRU 3000-EXIT.
044700 2000-EXIT.
044800     EXIT.
044900
045000 2010-APPEND-GROUP-ROW.
045100     IF WS-GRP-VALUE-COUNT LESS 40
045200         ADD 1 TO WS-GRP-VALUE-COUNT
045300         MOVE WS-SAVE-FIELD-PATH  TO
045400                             WS-GRP-FIELD-PATH (WS-GRP-VALUE-COUNT)
045500         MOVE WS-SAVE-FIELD-VALUE TO
045600                             WS-GRP-FIELD-VALUE (WS-GRP-VALUE-COUNT).
045700 2010-EXIT.
045800     EXIT.
045900
046000 2020-READ-NEXT-OVERRIDE.
046100     PERFORM 1310-READ-ONE-OVERRIDE THRU 1310-EXIT.
046200     IF NOT WS-OVERRIDES-EOF
046300         IF WS-SAVE-COUNTERPARTY-ID  EQUAL WS-GRP-COUNTERPARTY-ID
046400            AND WS-SAVE-RATING-MODEL     EQUAL WS-GRP-RATING-MODEL
046500            AND WS-SAVE-RATING-MODEL-VER EQUAL WS-GRP-RATING-MODEL-VER
046600            AND WS-SAVE-RATING-MECHANISM EQUAL WS-GRP-RATING-MECHANISM
046700             PERFORM 2010-APPEND-GROUP-ROW THRU 2010-EXIT
046800         ELSE
046900             SET WS-GROUP-KEY-CHANGED TO TRUE.
047000 2020-EXIT.
047100     EXIT.
047200
047300*****************************************************************
047400* BATCH FLOW F steps 1-4 - look up the active schema, edit every  *
047500* required property and every supplied field/value pair against   *
047600* it, then hand the finished violation table to 5000 to write.    *
047700*****************************************************************
047800 3000-VALIDATE-GROUP.
047900     MOVE ZERO TO WS-VIOLATION-COUNT.
048000     PERFORM 3050-LOOKUP-ACTIVE-SCHEMA THRU 3050-EXIT.
048100     IF NOT WS-REG-FOUND
048200         PERFORM 3060-ADD-SCHEMA-NOT-FOUND THRU 3060-EXIT
048300     ELSE
048400         PERFORM 3100-BUILD-REQUIRED-SEGMENTS THRU 3100-EXIT
048500         PERFORM 3150-CHECK-REQUIRED-SEGMENTS THRU 3150-EXIT
048600         PERFORM 3400-CHECK-SUPPLIED-VALUES   THRU 3400-EXIT.
048700     IF WS-VIOLATION-COUNT GREATER ZERO
048800         ADD 1 TO WS-TOTAL-INVALID-COUNT.
048900     PERFORM 5000-WRITE-VALIDATION-RESULT THRU 5000-EXIT.
049000 3000-EXIT.
049100     EXIT.
049200
049300*****************************************************************
049400* BATCH FLOW F step 1 - SEARCH ALL the registry index the same    *
049500* way JSR010 4000 does; see that paragraph's banner for why the   *
049600* ACTIVE-FLAG must ride inside the key rather than in the WHEN.   *
049700*****************************************************************
049800 3050-LOOKUP-ACTIVE-SCHEMA.
049900     MOVE 'N' TO WS-REG-FOUND-SW.
050000     MOVE WS-GRP-RATING-MODEL     TO WS-SEARCH-KEY-MODEL.
050100     MOVE WS-GRP-RATING-MODEL-VER TO WS-SEARCH-KEY-VERSION.
050200     MOVE WS-GRP-RATING-MECHANISM TO WS-SEARCH-KEY-MECHANISM.
050300     MOVE 'Y'                     TO WS-SEARCH-KEY-ACTIVE-FLAG.
050400     IF WS-REG-COUNT GREATER ZERO
050500         SEARCH ALL WS-REG-ENTRY (WS-REG-IDX)
050600             AT END
050700                 CONTINUE
050800             WHEN WS-REG-KEY (WS-REG-IDX) EQUAL WS-SEARCH-KEY
050900                 SET WS-REG-FOUND TO TRUE
051000                 MOVE WS-REG-RRN (WS-REG-IDX) TO WS-OLD-RRN.
051100     IF WS-REG-FOUND
051200         PERFORM 3055-READ-ACTIVE-SCHEMA-ROW THRU 3055-EXIT.
051300 3050-EXIT.
051400     EXIT.
051500
051600 3055-READ-ACTIVE-SCHEMA-ROW.
051700     MOVE WS-OLD-RRN TO WS-REG-CURRENT-RRN.
051800     READ SCHEMA-REGISTRY-FILE
051900         INVALID KEY
052000             SET WS-REG-FOUND TO FALSE
052100         NOT INVALID KEY
052200             MOVE SRR-RECORD TO ASR-RECORD.
052300 3055-EXIT.
052400     EXIT.
052500
052600 3060-ADD-SCHEMA-NOT-FOUND.
052700     MOVE SPACES TO WS-VIOL-PATH.
052800     MOVE 'schema-not-found' TO WS-VIOL-KEYWORD.
052900     MOVE 'NO ACTIVE SCHEMA FOR THIS MODEL/VERSION/MECHANISM'
053000                                 TO WS-VIOL-MESSAGE.
053100     PERFORM 3900-ADD-VIOLATION THRU 3900-EXIT.
053200 3060-EXIT.
053300     EXIT.
053400
053500*****************************************************************
053600* BATCH FLOW F step 2 (build side) - one entry per distinct       *
053700* top-level path segment of every ASR-FLD-PROPERTY-PATH carrying  *
053800* IS-REQUIRED = Y.                                                *
053900*****************************************************************
054000 3100-BUILD-REQUIRED-SEGMENTS.
054100     MOVE ZERO TO WS-REQ-COUNT.
054200     PERFORM 3110-COLLECT-ONE-REQUIRED THRU 3110-EXIT
054300         VARYING WS-FLD-SUB FROM 1 BY 1
054400             UNTIL WS-FLD-SUB GREATER ASR-FIELD-COUNT.
054500 3100-EXIT.
054600     EXIT.
054700
054800 3110-COLLECT-ONE-REQUIRED.
054900     IF ASR-FLD-IS-REQUIRED (WS-FLD-SUB) EQUAL 'Y'
055000         MOVE ASR-FLD-PROPERTY-PATH (WS-FLD-SUB) TO WS-PATH-WORK
055100         PERFORM 3320-EXTRACT-TOP-SEGMENT THRU 3320-EXIT
055200         PERFORM 3130-ADD-SEGMENT-IF-NEW  THRU 3130-EXIT.
055300 3110-EXIT.
055400     EXIT.
055500
055600 3130-ADD-SEGMENT-IF-NEW.
055700     MOVE 'N' TO WS-CMP-MATCH-SW.
055800     PERFORM 3140-TEST-ONE-SEGMENT THRU 3140-EXIT
055900         VARYING WS-REQ-SUB FROM 1 BY 1
056000             UNTIL WS-REQ-SUB GREATER WS-REQ-COUNT
056100                OR WS-CMP-MATCH-FOUND.
056200     IF NOT WS-CMP-MATCH-FOUND AND WS-REQ-COUNT LESS 25
056300         ADD 1 TO WS-REQ-COUNT
056400         MOVE WS-PATH-SEG-TEXT TO WS-REQ-SEGMENT (WS-REQ-COUNT).
056500 3130-EXIT.
056600     EXIT.
056700
056800 3140-TEST-ONE-SEGMENT.
056900     IF WS-REQ-SEGMENT (WS-REQ-SUB) EQUAL WS-PATH-SEG-TEXT
057000         SET WS-CMP-MATCH-FOUND TO TRUE.
057100 3140-EXIT.
057200     EXIT.
057300
057400*****************************************************************
057500* BATCH FLOW F step 2 (check side) - every required segment must  *
057600* be the top-level segment of at least one supplied override      *
057700* path in this group, stripped of the model-specific-overrides    *
057800* prefix first.                                                   *
057900*****************************************************************
058000 3150-CHECK-REQUIRED-SEGMENTS.
058100     PERFORM 3160-CHECK-ONE-REQUIRED THRU 3160-EXIT
058200         VARYING WS-REQ-SUB FROM 1 BY 1
058300             UNTIL WS-REQ-SUB GREATER WS-REQ-COUNT.
058400 3150-EXIT.
058500     EXIT.
058600
058700 3160-CHECK-ONE-REQUIRED.
058800     MOVE 'N' TO WS-CMP-MATCH-SW.
058900     PERFORM 3170-TEST-GROUP-HAS-SEGMENT THRU 3170-EXIT
059000         VARYING WS-GRP-SUB FROM 1 BY 1
059100             UNTIL WS-GRP-SUB GREATER WS-GRP-VALUE-COUNT
059200                OR WS-CMP-MATCH-FOUND.
059300     IF NOT WS-CMP-MATCH-FOUND
059400         MOVE WS-REQ-SEGMENT (WS-REQ-SUB) TO WS-VIOL-PATH
059500         MOVE 'required'                  TO WS-VIOL-KEYWORD
059600         MOVE 'REQUIRED PROPERTY WAS NOT SUPPLIED'
059700                                           TO WS-VIOL-MESSAGE
059800         PERFORM 3900-ADD-VIOLATION THRU 3900-EXIT.
059900 3160-EXIT.
060000     EXIT.
060100
060200 3170-TEST-GROUP-HAS-SEGMENT.
060300     MOVE WS-GRP-FIELD-PATH (WS-GRP-SUB) TO WS-PATH-TO-STRIP.
060400     PERFORM 3300-STRIP-PREFIX THRU 3300-EXIT.
060500     MOVE WS-STRIPPED-PATH TO WS-PATH-WORK.
060600     PERFORM 3320-EXTRACT-TOP-SEGMENT THRU 3320-EXIT.
060700     IF WS-PATH-SEG-TEXT EQUAL WS-REQ-SEGMENT (WS-REQ-SUB)
060800         SET WS-CMP-MATCH-FOUND TO TRUE.
060900 3170-EXIT.
061000     EXIT.
061100
061200*****************************************************************
061300* BUSINESS RULES SS8 - dispatch on the matched field's JSON-TYPE. *
061400* WS-FLD-SUB and WS-GRP-SUB are set by the 3400 caller before      *
061500* this is PERFORMed.                                               *
061600*****************************************************************
061700 3200-CHECK-FIELD-VALUE.
061800     MOVE WS-GRP-FIELD-VALUE (WS-GRP-SUB) TO WS-CHECK-VALUE.
061900     MOVE ZERO TO WS-VALUE-LEN.
062000     INSPECT WS-CHECK-VALUE
062100         TALLYING WS-VALUE-LEN FOR CHARACTERS BEFORE INITIAL SPACE.
062200     IF ASR-FLD-JSON-TYPE (WS-FLD-SUB) EQUAL 'string'
062300         PERFORM 3210-CHECK-STRING-VALUE  THRU 3210-EXIT
062400     ELSE
062500         IF ASR-FLD-JSON-TYPE (WS-FLD-SUB) EQUAL 'integer'
062600             PERFORM 3220-CHECK-INTEGER-VALUE THRU 3220-EXIT
062700         ELSE
062800             IF ASR-FLD-JSON-TYPE (WS-FLD-SUB) EQUAL 'number'
062900                 PERFORM 3230-CHECK-NUMBER-VALUE THRU 3230-EXIT
063000             ELSE
063100                 IF ASR-FLD-JSON-TYPE (WS-FLD-SUB) EQUAL 'boolean'
063200                     PERFORM 3240-CHECK-BOOLEAN-VALUE THRU 3240-EXIT.
063300 3200-EXIT.
063400     EXIT.
063500
063600*****************************************************************
063700* SS8 - string.  Always passes the type test itself; MAX-LENGTH   *
063800* and MIN-LENGTH of zero mean no bound was set for this property. *
063900*****************************************************************
064000 3210-CHECK-STRING-VALUE.
064100     IF ASR-FLD-MAX-LENGTH (WS-FLD-SUB) GREATER ZERO
064200        AND WS-VALUE-LEN GREATER ASR-FLD-MAX-LENGTH (WS-FLD-SUB)
064300         MOVE 'maxLength' TO WS-VIOL-KEYWORD
064400         MOVE 'VALUE EXCEEDS THE MAXIMUM LENGTH FOR THIS PROPERTY'
064500                                 TO WS-VIOL-MESSAGE
064600         PERFORM 3900-ADD-VIOLATION THRU 3900-EXIT.
064700     IF ASR-FLD-MIN-LENGTH (WS-FLD-SUB) GREATER ZERO
064800        AND WS-VALUE-LEN LESS ASR-FLD-MIN-LENGTH (WS-FLD-SUB)
064900         MOVE 'minLength' TO WS-VIOL-KEYWORD
065000         MOVE 'VALUE IS SHORTER THAN THE MINIMUM LENGTH'
065100                                 TO WS-VIOL-MESSAGE
065200         PERFORM 3900-ADD-VIOLATION THRU 3900-EXIT.
065300     IF ASR-FLD-HAS-ENUM (WS-FLD-SUB) EQUAL 'Y'
065400         PERFORM 3212-CHECK-ENUM-VALUE THRU 3212-EXIT.
065500 3210-EXIT.
065600     EXIT.
065700
065800*****************************************************************
065900* SS8 - enum.  ENUM-VALUES is a comma-separated list; walk it one *
066000* token at a time with UNSTRING/WITH POINTER rather than trying   *
066100* one big compare, after TKT 1042 (a trailing comma on the last   *
066200* value made the whole list appear not to match anything).        *
066300*****************************************************************
066400 3212-CHECK-ENUM-VALUE.
066500     MOVE ASR-FLD-ENUM-VALUES (WS-FLD-SUB) TO WS-ENUM-TEXT.
066600     MOVE 1   TO WS-ENUM-POS.
066700     MOVE 'N' TO WS-ENUM-MATCH-SW.
066800     MOVE 'N' TO WS-ENUM-DONE-SW.
066900     PERFORM 3213-TEST-ONE-ENUM-TOKEN THRU 3213-EXIT
067000         UNTIL WS-ENUM-DONE OR WS-ENUM-MATCH-FOUND.
067100     IF NOT WS-ENUM-MATCH-FOUND
067200         MOVE 'enum' TO WS-VIOL-KEYWORD
067300         MOVE 'VALUE IS NOT ONE OF THE ALLOWED VALUES'
067400                                 TO WS-VIOL-MESSAGE
067500         PERFORM 3900-ADD-VIOLATION THRU 3900-EXIT.
067600 3212-EXIT.
067700     EXIT.
067800
067900 3213-TEST-ONE-ENUM-TOKEN.
068000     MOVE SPACES TO WS-ENUM-TOKEN.
068100     UNSTRING WS-ENUM-TEXT DELIMITED BY ','
068200         INTO WS-ENUM-TOKEN
068300         WITH POINTER WS-ENUM-POS
068400         ON OVERFLOW SET WS-ENUM-DONE TO TRUE.
068500     IF WS-ENUM-TOKEN EQUAL WS-CHECK-VALUE
068600         SET WS-ENUM-MATCH-FOUND TO TRUE.
068700 3213-EXIT.
068800     EXIT.
068900
069000*****************************************************************
069100* SS8 - integer.  Must parse as an optionally-signed whole         *
069200* number; digits are accumulated the same run-of-nines-style way  *
069300* JSR020 3311 builds a COMP-3 value, then bounds-checked at 3260. *
069400*****************************************************************
069500 3220-CHECK-INTEGER-VALUE.
069600     MOVE 'N' TO WS-CHECK-ALLOW-DECIMAL-SW.
069700     PERFORM 3250-VALIDATE-NUMERIC-FORMAT THRU 3250-EXIT.
069800     IF NOT WS-VALUE-IS-VALID
069900         MOVE 'type' TO WS-VIOL-KEYWORD
070000         MOVE 'VALUE IS NOT A WHOLE NUMBER' TO WS-VIOL-MESSAGE
070100         PERFORM 3900-ADD-VIOLATION THRU 3900-EXIT
070200     ELSE
070300         MOVE ZERO TO WS-CHECK-INT-ACCUM
070400         PERFORM 3221-ACCUM-ONE-DIGIT THRU 3221-EXIT
070500             VARYING WS-CHECK-DIGIT-SUB FROM WS-CHECK-START-POS BY 1
070600                 UNTIL WS-CHECK-DIGIT-SUB GREATER WS-VALUE-LEN
070700         PERFORM 3222-APPLY-INTEGER-SIGN THRU 3222-EXIT
070800         PERFORM 3260-CHECK-NUMERIC-BOUNDS THRU 3260-EXIT.
070900 3220-EXIT.
071000     EXIT.
071100
071200 3221-ACCUM-ONE-DIGIT.
071300     MOVE WS-CHECK-VALUE (WS-CHECK-DIGIT-SUB:1) TO WS-CHECK-DIGIT.
071400     COMPUTE WS-CHECK-INT-ACCUM = (WS-CHECK-INT-ACCUM * 10)
071500                                     + WS-CHECK-DIGIT.
071600 3221-EXIT.
071700     EXIT.
071800
071900 3222-APPLY-INTEGER-SIGN.
072000     IF WS-CHECK-IS-NEGATIVE
072100         COMPUTE WS-CHECK-NUMBER = ZERO - WS-CHECK-INT-ACCUM
072200     ELSE
072300         MOVE WS-CHECK-INT-ACCUM TO WS-CHECK-NUMBER.
072400 3222-EXIT.
072500     EXIT.
072600
072700*****************************************************************
072800* SS8 - number.  Fixed-point decimal only, no floating point;     *
072900* integer and fraction digits are accumulated separately and      *
073000* recombined at 3232.                                              *
073100*****************************************************************
073200 3230-CHECK-NUMBER-VALUE.
073300     MOVE 'Y' TO WS-CHECK-ALLOW-DECIMAL-SW.
073400     PERFORM 3250-VALIDATE-NUMERIC-FORMAT THRU 3250-EXIT.
073500     IF NOT WS-VALUE-IS-VALID
073600         MOVE 'type' TO WS-VIOL-KEYWORD
073700         MOVE 'VALUE IS NOT A FIXED-POINT NUMBER' TO WS-VIOL-MESSAGE
073800         PERFORM 3900-ADD-VIOLATION THRU 3900-EXIT
073900     ELSE
074000         PERFORM 3232-BUILD-NUMBER-VALUE THRU 3232-EXIT
074100         PERFORM 3260-CHECK-NUMERIC-BOUNDS THRU 3260-EXIT.
074200 3230-EXIT.
074300     EXIT.
074400
074500 3232-BUILD-NUMBER-VALUE.
074600     MOVE ZERO TO WS-CHECK-INT-ACCUM.
074700     MOVE ZERO TO WS-CHECK-FRAC-ACCUM.
074800     MOVE 1    TO WS-CHECK-FRAC-DIVISOR.
074900     IF WS-CHECK-HAS-DECIMAL
075000         COMPUTE WS-CHECK-INT-END-POS =
075100             WS-CHECK-START-POS + WS-CHECK-DEC-POS - 1
075200         PERFORM 3221-ACCUM-ONE-DIGIT THRU 3221-EXIT
075300             VARYING WS-CHECK-DIGIT-SUB FROM WS-CHECK-START-POS BY 1
075400                 UNTIL WS-CHECK-DIGIT-SUB GREATER WS-CHECK-INT-END-POS
075500         COMPUTE WS-CHECK-FRAC-START =
075600             WS-CHECK-START-POS + WS-CHECK-DEC-POS + 1
075700         PERFORM 3233-ACCUM-ONE-FRAC-DIGIT THRU 3233-EXIT
075800             VARYING WS-CHECK-DIGIT-SUB FROM WS-CHECK-FRAC-START BY 1
075900                 UNTIL WS-CHECK-DIGIT-SUB GREATER WS-VALUE-LEN
076000     ELSE
076100         PERFORM 3221-ACCUM-ONE-DIGIT THRU 3221-EXIT
076200             VARYING WS-CHECK-DIGIT-SUB FROM WS-CHECK-START-POS BY 1
076300                 UNTIL WS-CHECK-DIGIT-SUB GREATER WS-VALUE-LEN.
076400     COMPUTE WS-CHECK-FRAC-VALUE =
076500         WS-CHECK-FRAC-ACCUM / WS-CHECK-FRAC-DIVISOR.
076600     PERFORM 3234-APPLY-NUMBER-SIGN THRU 3234-EXIT.
076700 3232-EXIT.
076800     EXIT.
076900
077000 3233-ACCUM-ONE-FRAC-DIGIT.
077100     MOVE WS-CHECK-VALUE (WS-CHECK-DIGIT-SUB:1) TO WS-CHECK-DIGIT.
077200     COMPUTE WS-CHECK-FRAC-ACCUM = (WS-CHECK-FRAC-ACCUM * 10)
077300                                      + WS-CHECK-DIGIT.
077400     COMPUTE WS-CHECK-FRAC-DIVISOR = WS-CHECK-FRAC-DIVISOR * 10.
077500 3233-EXIT.
077600     EXIT.
077700
077800 3234-APPLY-NUMBER-SIGN.
077900     IF WS-CHECK-IS-NEGATIVE
078000         COMPUTE WS-CHECK-NUMBER =
078100             ZERO - WS-CHECK-INT-ACCUM - WS-CHECK-FRAC-VALUE
078200     ELSE
078300         COMPUTE WS-CHECK-NUMBER =
078400             WS-CHECK-INT-ACCUM + WS-CHECK-FRAC-VALUE.
078500 3234-EXIT.
078600     EXIT.
078700
078800*****************************************************************
078900* SS8 - boolean.  Case-insensitive TRUE/FALSE only, per the        *
079000* shop's usual INSPECT ... CONVERTING idiom (see JSR020 2000).      *
079100*****************************************************************
079200 3240-CHECK-BOOLEAN-VALUE.
079300     MOVE 'N' TO WS-VALUE-VALID-SW.
079400     IF WS-VALUE-LEN GREATER ZERO
079500         MOVE WS-CHECK-VALUE TO WS-CHECK-UPPER
079600         INSPECT WS-CHECK-UPPER
079700             CONVERTING 'abcdefghijklmnopqrstuvwxyz'
079800                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
079900         IF WS-CHECK-UPPER (1:WS-VALUE-LEN) EQUAL 'TRUE'
080000             SET WS-VALUE-IS-VALID TO TRUE
080100         ELSE
080200             IF WS-CHECK-UPPER (1:WS-VALUE-LEN) EQUAL 'FALSE'
080300                 SET WS-VALUE-IS-VALID TO TRUE.
080400     IF NOT WS-VALUE-IS-VALID
080500         MOVE 'type' TO WS-VIOL-KEYWORD
080600         MOVE 'VALUE IS NOT A BOOLEAN (TRUE OR FALSE)'
080700                                 TO WS-VIOL-MESSAGE
080800         PERFORM 3900-ADD-VIOLATION THRU 3900-EXIT.
080900 3240-EXIT.
081000     EXIT.
081100
081200*****************************************************************
081300* Shared numeric-format check for 3220/3230.  WS-CHECK-ALLOW-     *
081400* DECIMAL-SW tells this whether a single '.' is allowed.          *
081500*****************************************************************
081600 3250-VALIDATE-NUMERIC-FORMAT.
081700     MOVE 'N' TO WS-VALUE-VALID-SW.
081800     MOVE 'N' TO WS-CHECK-SIGN-SW.
081900     MOVE 'N' TO WS-CHECK-HAS-DECIMAL-SW.
082000     MOVE ZERO TO WS-CHECK-DEC-POS.
082100     IF WS-VALUE-LEN EQUAL ZERO
082200         GO TO 3250-EXIT.
082300     MOVE 1 TO WS-CHECK-START-POS.
082400     IF WS-CHECK-VALUE (1:1) EQUAL '-'
082500         SET WS-CHECK-IS-NEGATIVE TO TRUE
082600         MOVE 2 TO WS-CHECK-START-POS.
082700     IF WS-CHECK-START-POS GREATER WS-VALUE-LEN
082800         GO TO 3250-EXIT.
082900     IF WS-CHECK-ALLOW-DECIMAL
083000         PERFORM 3251-FIND-DECIMAL-POINT THRU 3251-EXIT.
083100     PERFORM 3252-VALIDATE-DIGIT-PORTION THRU 3252-EXIT.
083200 3250-EXIT.
083300     EXIT.
083400
083500 3251-FIND-DECIMAL-POINT.
083600     MOVE 'N' TO WS-CHECK-HAS-DECIMAL-SW.
083700     MOVE ZERO TO WS-CHECK-DEC-POS.
083800     INSPECT WS-CHECK-VALUE
083900                 (WS-CHECK-START-POS:WS-VALUE-LEN
084000                                    - WS-CHECK-START-POS + 1)
084100         TALLYING WS-CHECK-DEC-POS FOR CHARACTERS BEFORE INITIAL '.'.
084200     IF WS-CHECK-DEC-POS LESS
084300                 (WS-VALUE-LEN - WS-CHECK-START-POS + 1)
084400         SET WS-CHECK-HAS-DECIMAL TO TRUE.
084500 3251-EXIT.
084600     EXIT.
084700
084800 3252-VALIDATE-DIGIT-PORTION.
084900     IF WS-CHECK-HAS-DECIMAL
085000         IF WS-CHECK-DEC-POS GREATER ZERO
085100             IF WS-CHECK-VALUE (WS-CHECK-START-POS:WS-CHECK-DEC-POS)
085200                                 IS NUMERIC
085300                 PERFORM 3253-VALIDATE-FRACTION-PORTION THRU
085400                                 3253-EXIT
085500     ELSE
085600         IF WS-CHECK-VALUE
085700                 (WS-CHECK-START-POS:
085800                      WS-VALUE-LEN - WS-CHECK-START-POS + 1)
085900                                 IS NUMERIC
086000             SET WS-VALUE-IS-VALID TO TRUE.
086100 3252-EXIT.
086200     EXIT.
086300
086400 3253-VALIDATE-FRACTION-PORTION.
086500     COMPUTE WS-CHECK-FRAC-DIGITS =
086600         WS-VALUE-LEN - WS-CHECK-START-POS - WS-CHECK-DEC-POS.
086700     IF WS-CHECK-FRAC-DIGITS GREATER ZERO
086800        AND WS-CHECK-FRAC-DIGITS NOT GREATER 10
086900         IF WS-CHECK-VALUE
087000                 (WS-CHECK-START-POS + WS-CHECK-DEC-POS + 1:
087100                      WS-CHECK-FRAC-DIGITS) IS NUMERIC
087200             SET WS-VALUE-IS-VALID TO TRUE.
087300 3253-EXIT.
087400     EXIT.
087500
087600*****************************************************************
087700* SS8 - integer/number bounds.  ASR-FLD-MINIMUM-VALUE and         *
087800* -MAXIMUM-VALUE always carry a usable envelope - see JSR020 SS3  *
087900* for how those two fields are populated at import time.          *
088000*****************************************************************
088100 3260-CHECK-NUMERIC-BOUNDS.
088200     IF WS-CHECK-NUMBER LESS ASR-FLD-MINIMUM-VALUE (WS-FLD-SUB)
088300         MOVE 'minimum' TO WS-VIOL-KEYWORD
088400         MOVE 'VALUE IS BELOW THE MINIMUM FOR THIS PROPERTY'
088500                                 TO WS-VIOL-MESSAGE
088600         PERFORM 3900-ADD-VIOLATION THRU 3900-EXIT.
088700     IF WS-CHECK-NUMBER GREATER ASR-FLD-MAXIMUM-VALUE (WS-FLD-SUB)
088800         MOVE 'maximum' TO WS-VIOL-KEYWORD
088900         MOVE 'VALUE EXCEEDS THE MAXIMUM FOR THIS PROPERTY'
089000                                 TO WS-VIOL-MESSAGE
089100         PERFORM 3900-ADD-VIOLATION THRU 3900-EXIT.
089200 3260-EXIT.
089300     EXIT.
089400
089500*****************************************************************
089600* BATCH FLOW F step 3 - strip the model-specific-overrides         *
089700* prefix, if present, before comparing an override path to a       *
089800* PROPERTY-PATH stored in the schema.                               *
089900*****************************************************************
090000 3300-STRIP-PREFIX.
090100     MOVE SPACES TO WS-STRIPPED-PATH.
090200     IF WS-PATH-TO-STRIP (1:25) EQUAL WS-PREFIX-LITERAL
090300         MOVE WS-PATH-TO-STRIP (26:95) TO WS-STRIPPED-PATH
090400     ELSE
090500         MOVE WS-PATH-TO-STRIP TO WS-STRIPPED-PATH.
090600 3300-EXIT.
090700     EXIT.
090800
090900*****************************************************************
091000* Top-level segment of WS-PATH-WORK, i.e. everything up to the    *
091100* first '.' (or the whole trimmed value if there is no '.').       *
091200*****************************************************************
091300 3320-EXTRACT-TOP-SEGMENT.
091400     MOVE ZERO TO WS-PATH-SEG-LEN.
091500     INSPECT WS-PATH-WORK
091600         TALLYING WS-PATH-SEG-LEN FOR CHARACTERS BEFORE INITIAL '.'.
091700     IF WS-PATH-SEG-LEN EQUAL 120
091800         MOVE ZERO TO WS-PATH-SEG-LEN
091900         INSPECT WS-PATH-WORK
092000             TALLYING WS-PATH-SEG-LEN FOR CHARACTERS
092100                                         BEFORE INITIAL SPACE.
092200     MOVE SPACES TO WS-PATH-SEG-TEXT.
092300     IF WS-PATH-SEG-LEN GREATER ZERO
092400         MOVE WS-PATH-WORK (1:WS-PATH-SEG-LEN) TO WS-PATH-SEG-TEXT.
092500 3320-EXIT.
092600     EXIT.
092700
092800*****************************************************************
092900* BATCH FLOW F step 3 - every supplied override value, matched    *
093000* by stripped path against the active schema's field table.       *
093100*****************************************************************
093200 3400-CHECK-SUPPLIED-VALUES.
093300     PERFORM 3410-CHECK-ONE-SUPPLIED-VALUE THRU 3410-EXIT
093400         VARYING WS-GRP-SUB FROM 1 BY 1
093500             UNTIL WS-GRP-SUB GREATER WS-GRP-VALUE-COUNT.
093600 3400-EXIT.
093700     EXIT.
093800
093900 3410-CHECK-ONE-SUPPLIED-VALUE.
094000     MOVE WS-GRP-FIELD-PATH (WS-GRP-SUB) TO WS-PATH-TO-STRIP.
094100     PERFORM 3300-STRIP-PREFIX THRU 3300-EXIT.
094200     MOVE WS-STRIPPED-PATH TO WS-VIOL-PATH.
094300     MOVE 'N' TO WS-SCHEMA-MATCH-SW.
094400     PERFORM 3420-TEST-ONE-SCHEMA-FIELD THRU 3420-EXIT
094500         VARYING WS-FLD-SUB FROM 1 BY 1
094600             UNTIL WS-FLD-SUB GREATER ASR-FIELD-COUNT
094700                OR WS-SCHEMA-MATCH-FOUND.
094800     IF WS-SCHEMA-MATCH-FOUND
094900         SUBTRACT 1 FROM WS-FLD-SUB
095000         PERFORM 3200-CHECK-FIELD-VALUE THRU 3200-EXIT
095100     ELSE
095200         MOVE 'additionalProperties' TO WS-VIOL-KEYWORD
095300         MOVE 'PROPERTY IS NOT DEFINED IN THE ACTIVE SCHEMA'
095400                                 TO WS-VIOL-MESSAGE
095500         PERFORM 3900-ADD-VIOLATION THRU 3900-EXIT.
095600 3410-EXIT.
095700     EXIT.
095800
095900 3420-TEST-ONE-SCHEMA-FIELD.
096000     ADD 1 TO WS-SCRATCH-CTR.
096100     IF ASR-FLD-PROPERTY-PATH (WS-FLD-SUB) EQUAL WS-STRIPPED-PATH
096200         SET WS-SCHEMA-MATCH-FOUND TO TRUE.
096300 3420-EXIT.
096400     EXIT.
096500
096600 3900-ADD-VIOLATION.
096700     IF WS-VIOLATION-COUNT LESS 100
096800         ADD 1 TO WS-VIOLATION-COUNT
096900         MOVE WS-VIOL-PATH    TO
097000                     WS-VIOL-TBL-PATH    (WS-VIOLATION-COUNT)
097100         MOVE WS-VIOL-KEYWORD TO
097200                     WS-VIOL-TBL-KEYWORD (WS-VIOLATION-COUNT)
097300         MOVE WS-VIOL-MESSAGE TO
097400                     WS-VIOL-TBL-MESSAGE (WS-VIOLATION-COUNT).
097500 3900-EXIT.
097600     EXIT.
097700
097800*****************************************************************
097900* BATCH FLOW F step 5 - one summary record per counterparty       *
098000* followed by one detail record per violation, on both            *
098100* VALIDATION-RESULTS.DAT and the RPTVALID run report.              *
098200*****************************************************************
098300 5000-WRITE-VALIDATION-RESULT.
098400     PERFORM 5010-WRITE-SUMMARY-RECORD THRU 5010-EXIT.
098500     PERFORM 5020-WRITE-DETAIL-RECORD  THRU 5020-EXIT
098600         VARYING WS-VIOL-SUB FROM 1 BY 1
098700             UNTIL WS-VIOL-SUB GREATER WS-VIOLATION-COUNT.
098800 5000-EXIT.
098900     EXIT.
099000
099100 5010-WRITE-SUMMARY-RECORD.
099200     MOVE SPACES TO VLR-RECORD.
099300     MOVE 'S' TO VLR-RECORD-TYPE.
099400     MOVE WS-GRP-COUNTERPARTY-ID TO VLR-SUM-COUNTERPARTY-ID.
099500     MOVE WS-GRP-RATING-MODEL    TO VLR-SUM-RATING-MODEL.
099600     IF WS-VIOLATION-COUNT EQUAL ZERO
099700         SET VLR-SUM-VALID TO TRUE
099800     ELSE
099900         SET VLR-SUM-INVALID TO TRUE.
100000     MOVE WS-VIOLATION-COUNT TO VLR-SUM-VIOLATION-COUNT.
100100     WRITE VLR-RECORD.
100200     PERFORM 4100-PRINT-COUNTERPARTY-HEADER THRU 4100-EXIT.
100300 5010-EXIT.
100400     EXIT.
100500
100600 5020-WRITE-DETAIL-RECORD.
100700     MOVE SPACES TO VLR-RECORD.
100800     MOVE 'D' TO VLR-RECORD-TYPE.
100900     MOVE WS-GRP-COUNTERPARTY-ID TO VLR-DET-COUNTERPARTY-ID.
101000     MOVE WS-VIOL-TBL-PATH    (WS-VIOL-SUB) TO VLR-DET-PATH.
101100     MOVE WS-VIOL-TBL-KEYWORD (WS-VIOL-SUB) TO VLR-DET-KEYWORD.
101200     MOVE WS-VIOL-TBL-MESSAGE (WS-VIOL-SUB) TO VLR-DET-MESSAGE.
101300     WRITE VLR-RECORD.
101400     PERFORM 4200-PRINT-VIOLATION-LINE THRU 4200-EXIT.
101500 5020-EXIT.
101600     EXIT.
101700
101800*****************************************************************
101900* RPTVALID header line for one counterparty - printed once, when  *
102000* the summary record for that counterparty is written.            *
102100*****************************************************************
102200 4100-PRINT-COUNTERPARTY-HEADER.
102300     MOVE SPACES TO WS-SUMMARY-LINE.
102400     MOVE WS-GRP-COUNTERPARTY-ID      TO SL-COUNTERPARTY-ID.
102500     MOVE WS-GRP-RATING-MODEL (1:10)  TO SL-RATING-MODEL.
102600     IF WS-VIOLATION-COUNT EQUAL ZERO
102700         MOVE 'Y' TO SL-VALID-FLAG
102800     ELSE
102900         MOVE 'N' TO SL-VALID-FLAG.
103000     MOVE WS-VIOLATION-COUNT TO SL-VIOLATION-COUNT.
103100     WRITE RPTVALID-LINE FROM WS-SUMMARY-LINE
103200         AFTER ADVANCING 2 LINES.
103300 4100-EXIT.
103400     EXIT.
103500
103600*****************************************************************
103700* RPTVALID detail line for one violation.                          *
103800*****************************************************************
103900 4200-PRINT-VIOLATION-LINE.
104000     MOVE SPACES TO WS-VIOLATION-LINE.
104100     MOVE WS-VIOL-TBL-PATH    (WS-VIOL-SUB) TO VL-PATH.
104200     MOVE WS-VIOL-TBL-KEYWORD (WS-VIOL-SUB) TO VL-KEYWORD.
104300     MOVE WS-VIOL-TBL-MESSAGE (WS-VIOL-SUB) TO VL-MESSAGE.
104400     WRITE RPTVALID-LINE FROM WS-VIOLATION-LINE
104500         AFTER ADVANCING 1 LINE.
104600 4200-EXIT.
104700     EXIT.
104800
104900 8100-PRINT-TOTALS.
105000     MOVE WS-TOTAL-GROUP-COUNT   TO TL-GROUP-COUNT.
105100     MOVE WS-TOTAL-INVALID-COUNT TO TL-INVALID-COUNT.
105200     MOVE SPACES TO RPTVALID-LINE.
105300     WRITE RPTVALID-LINE AFTER ADVANCING 2 LINES.
105400     WRITE RPTVALID-LINE FROM WS-TOTAL-LINE
105500         AFTER ADVANCING 1 LINE.
105600 8100-EXIT.
105700     EXIT.
105800
105900 9000-TERMINATE.
106000     CLOSE SCHEMA-REGISTRY-FILE.
106100     CLOSE OVERRIDES-FILE.
106200     CLOSE VALIDATION-RESULTS-FILE.
106300     CLOSE RPTVALID-FILE.
106400 9000-EXIT.
106500     EXIT.
